000010*****************************************
000020*                                       *
000030* ENVIRONMENT DIVISION - COMMON        *
000040*   SPECIAL-NAMES FOR THE SHIFT        *
000050*   SCHEDULING SUITE                   *
000060*****************************************
000070* 20/10/25 TKY - CREATED, PATTERN COPIED FROM THE ACCOUNTING
000080*                SYSTEM'S OWN ENVDIV COPYBOOK.
000090*
000100 special-names.
000110     C01 is Top-Of-Form
000120     class Sk-Numeric-Class is "0" thru "9"
000130     Upsi-0 on status is Sk-Testing-On
000140            off status is Sk-Testing-Off.
000150*
