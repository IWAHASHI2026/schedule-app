000010*****************************************
000020*                                       *
000030* WORKING STORAGE FOR CALENDAR / DATE  *
000040*   ARITHMETIC (U1 WORKING-DAY TEST)   *
000050*****************************************
000060* 08/01/26 TKY - CREATED.
000070* 22/01/26 TKY - ADDED SK-CAL-DATE-PARTS REDEFINE SO SK010 CAN
000080*                LIFT CC/YY/MM/DD WITHOUT UNSTRING.
000090*
000100 01  SK-Cal-Work-Area.
000110     03  SK-Cal-Date           pic 9(8).
000120     03  SK-Cal-Date-Parts redefines SK-Cal-Date.
000130         05  SK-Cal-Ccyy       pic 9(4).
000140         05  SK-Cal-Mm         pic 9(2).
000150         05  SK-Cal-Dd         pic 9(2).
000160     03  SK-Cal-Century        binary-char       value zero.
000170     03  SK-Cal-Weekday        binary-char       value zero.
000180     03  SK-Cal-Non-Working    pic x             value "N".
000190         88  SK-Cal-Is-Non-Working              value "Y".
000200         88  SK-Cal-Is-Working                  value "N".
000210     03  SK-Cal-Month-Days     binary-char       value zero.
000220     03  filler                pic x(04).
000230*
000240* MONTH LENGTHS FOR A NON-LEAP YEAR, INDEXED BY MONTH NUMBER.
000250* FEBRUARY IS ADJUSTED FOR LEAP YEARS IN SK010 AT RUN TIME.
000260 01  SK-Month-Length-Area.
000270     03  filler  pic 99  value 31.
000280     03  filler  pic 99  value 28.
000290     03  filler  pic 99  value 31.
000300     03  filler  pic 99  value 30.
000310     03  filler  pic 99  value 31.
000320     03  filler  pic 99  value 30.
000330     03  filler  pic 99  value 31.
000340     03  filler  pic 99  value 31.
000350     03  filler  pic 99  value 30.
000360     03  filler  pic 99  value 31.
000370     03  filler  pic 99  value 30.
000380     03  filler  pic 99  value 31.
000390 01  SK-Month-Length-Tab redefines SK-Month-Length-Area.
000400     03  SK-Month-Length   pic 99  occurs 12 times indexed by SK-Mth-Ix.
000410*
