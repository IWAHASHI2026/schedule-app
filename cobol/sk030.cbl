000010*
000020*    KOSAKU SYSTEMS SHIFT SCHEDULING SUITE
000030*    MONTHLY SCHEDULE GENERATION AND MANNING CHECK
000040*
000050*    THE CORE ASSIGNMENT ENGINE.  BUILDS ONE ASSIGNMENT RECORD
000060*    PER EMPLOYEE PER CALENDAR DAY OF THE RUN MONTH, HONOURS
000070*    THE REQUESTED DAYS OFF, COVERS THE TWO CORE ROLES (HC-06)
000080*    AND THEN FILLS THE REMAINING MANNING REQUIREMENTS ON A
000090*    SHORTAGE-FIRST BASIS, LEAVES A MANNING VIOLATION LISTING
000100*    BEHIND FOR ANY DATE/JOB-TYPE STILL SHORT.
000110*
000120*    THIS PASS IS A GREEDY, SINGLE-DAY-AT-A-TIME FILL, NOT A
000130*    FULL BACKTRACKING SEARCH - THE ROSTERS THIS RUNS AGAINST
000140*    ARE SMALL ENOUGH (UNDER 60 STAFF) THAT A GREEDY FILL HAS
000150*    ALWAYS MET THE OFFICE'S EXPECTATIONS.  IF THAT ASSUMPTION
000160*    EVER STOPS HOLDING THIS WILL NEED REVISITING - SEE REQ-2610.
000170*
000180 identification          division.
000190 program-id.             sk030.
000200 author.                 M Horigome.
000210 installation.           Kosaku Systems, Ota-Ku, Tokyo.
000220 date-written.           02/09/1988.
000230 date-compiled.
000240 security.               Confidential - Kosaku Systems in-house use only.
000250*
000260* Change log.
000270*
000280* 02/09/88 mh  req-0022 created - first cut, core roles only.
000290* 19/04/89 mh  req-0028 added shortage fill for the other job
000300*              types, weighted shortage-first per the office's
000310*              scoring memo.
000320* 06/10/90 mh  req-0039 half-day requests (am/off, pm/off) now
000330*              contribute a half unit instead of being turned
000340*              away outright.
000350* 25/01/93 mh  req-0055 sc-01 requested-work-days target added,
000360*              "max" now expands to every working day.
000370* 17/08/95 tk  req-0084 hc-06 unsatisfiable now aborts the run
000380*              with sk-error-002 rather than printing a short
000390*              schedule and letting the office find out later.
000400* 30/10/98 tk  req-0102 y2k - all dates carried as ccyymmdd.
000410* 14/05/02 mh  req-0112 shortage fill was favouring job type 3
000420*              over 4 on a tie by table build order, not by
000430*              headcount - now ties go to whichever type is
000440*              genuinely more short.
000450* 07/01/26 tky req-2609 violation check (u4) folded into the
000460*              tail of this program instead of a separate pass -
000470*              it needs the same delivered-headcount totals we
000480*              already have in memory.
000490* 07/01/26 tky req-2610 greedy fill note added per above, see
000500*              also req-2611 in sk040 for the report side.
000510*
000520 environment             division.
000530 copy "envdiv.cob".
000540 input-output            section.
000550 file-control.
000560 copy "selskemp.cob".
000570 copy "selsksrq.cob".
000580 copy "selskrqd.cob".
000590 copy "selskdrq.cob".
000600 copy "selskasn.cob".
000610 select  SK-Violation-File  assign to "SKVIOL"
000620         organization is line sequential
000630         file status is Ws-Skviol-Status.
000640 data                    division.
000650 file section.
000660 copy "fdskemp.cob".
000670 copy "fdsksrq.cob".
000680 copy "fdskrqd.cob".
000690 copy "fdskdrq.cob".
000700 copy "fdskasn.cob".
000710 fd  SK-Violation-File
000720     label records are standard.
000730 copy "wsskvio.cob".
000740 working-storage section.
000750 77  Prog-Name              pic x(15)  value "SK030 (2611)".
000760 copy "wsskcal.cob".
000770 copy "wsskcoh.cob".
000780 copy "wsskjob.cob".
000790*
000800 01  Ws-File-Status.
000810     03  Ws-Skemp-Status    pic xx  value "00".
000820         88  Ws-Skemp-Eof           value "10".
000830     03  Ws-Sksrq-Status    pic xx  value "00".
000840         88  Ws-Sksrq-Eof           value "10".
000850     03  Ws-Skrqd-Status    pic xx  value "00".
000860         88  Ws-Skrqd-Eof           value "10".
000870     03  Ws-Skdrq-Status    pic xx  value "00".
000880         88  Ws-Skdrq-Eof           value "10".
000890     03  Ws-Skviol-Status   pic xx  value "00".
000900     03  filler             pic x(04).
000910*
000920* the sk010 calendar service is a called subprogram - these are
000930* the parameters passed on each call, kept together for clarity.
000940 01  Ws-Sk010-Parms.
000950     03  Ws-Function        pic 9.
000960     03  Ws-Call-Date       pic 9(8).
000970     03  Ws-Call-Ccyy       pic 9(4).
000980     03  Ws-Call-Mm         pic 99.
000990     03  Ws-Non-Working     pic x.
001000     03  Ws-Call-Mth-Days   pic 99.
001010     03  filler             pic x(04).
001020*
001030* one entry per employee, roster (emp-sort) order.  the off
001040* status and assignment arrays are subscripted by day-of-month.
001050 01  Ws-Emp-Table.
001060     03  Ws-Emp-Count       binary-short  value zero.
001070     03  filler             pic x(04).
001080     03  Ws-Emp-Entry occurs 1 to 60 times depending on Ws-Emp-Count
001090                       indexed by We-Ix.
001100         05  We-Emp-Id          pic 9(4).
001110         05  We-Emp-Name        pic x(20).
001120         05  We-Emp-Sort        pic 9(4).
001130         05  We-Qual-Flags.
001140             07  We-Qual        pic x  occurs 4 times.
001150         05  We-Req-String      pic x(3).
001160         05  We-Req-Target      pic 9(2)v9.
001170         05  We-Work-Days       pic 9(2)v9.
001180         05  We-Jt-Days         pic 9(2)v9  occurs 4 times.
001190         05  We-Off-Status      pic x       occurs 31 times.
001200         05  We-Assigned-Jt     pic 9(2)    occurs 31 times.
001210         05  We-Assigned-Wt     pic x       occurs 31 times.
001220*
001230* one entry per (date,job-type) requirement for the run month.
001240 01  Ws-Req-Table.
001250     03  Ws-Req-Count       binary-short  value zero.
001260     03  filler             pic x(04).
001270     03  Ws-Req-Entry  occurs 1 to 130 times depending on Ws-Req-Count
001280                        indexed by Wr-Ix.
001290         05  Wr-Date        pic 9(8).
001300         05  Wr-Jt-Id       pic 9(2).
001310         05  Wr-Needed      pic 9(2)v9.
001320         05  Wr-Got         pic 9(2)v9.
001330*
001340* sc-03 fairness pass (req-2611) - the shortage fill walks the
001350* roster in this order each day, least-total-work-days-so-far
001360* first, instead of raw employee-table order, so no one at the
001370* foot of the roster is starved of shifts month after month.
001380 01  Ws-Fill-Order-Table.
001390     03  filler             pic x(04).
001400     03  Wf-Emp-Ix          pic 9(2)  comp
001410                    occurs 1 to 60 times depending on Ws-Emp-Count.
001420*
001430 01  Ws-Work-Counters.
001440     03  Ws-Day-No           binary-char.
001450     03  Ws-Month-Days       binary-char.
001460     03  Ws-Wkg-Day-Count    binary-short.
001470     03  Ws-Found-Flag       pic x.
001480         88  Ws-Was-Found            value "Y".
001490     03  Ws-Find-Key         pic 9(4).
001500     03  Ws-Core-Jt          pic 9(2).
001510     03  Ws-Best-Jt          pic 9(2).
001520     03  Ws-Delta            pic s9(3)v9.
001530     03  Ws-Emp-Wt           pic x.
001540     03  Ws-Short-Jt-A       pic 9  value zero.
001550     03  Ws-Short-Jt-B       pic 9  value zero.
001560     03  Ws-Target-Jt-A      pic 9  value zero.
001570     03  Ws-Target-Jt-B      pic 9  value zero.
001580     03  Wf-Ix               pic 9(2)  comp.
001590     03  Wf-Ix2              pic 9(2)  comp.
001600     03  Wf-Swap-Ix          pic 9(2)  comp.
001610     03  Ws-Min-Pos          pic 9(2)  comp.
001620     03  Ws-Min-Work         pic 9(2)v9.
001630     03  Ws-Swap-Val         pic 9(2)  comp.
001640     03  Ws-Vio-Count        binary-long   value zero.
001650     03  Ws-Asn-Count        binary-long   value zero.
001660     03  filler              pic x(06).
001670*
001680 01  Ws-Abort-Messages.
001690     03  Sk-Error-001    pic x(40) value
001700         "SK030 no employees on the roster file".
001710     03  Sk-Error-002    pic x(50) value
001720         "SK030 no qualified full-day worker for a core job".
001730     03  filler          pic x(04).
001740*
001750 procedure division.
001760*    load everything into memory first (roster, requests, days off,
001770*    requirements), then walk the month once assigning, then a
001780*    final pass writes the assignment file and checks manning -
001790*    three sweeps, not one, so the assignment logic never has to
001800*    re-read a file mid-day.
001810 aa000-Main                  section.
001820     perform  aa005-Get-Run-Parms      thru aa005-Exit
001830     perform  aa010-Load-Employees     thru aa010-Exit
001840     perform  aa020-Load-Requests      thru aa020-Exit
001850     perform  aa025-Load-Off-Requests  thru aa025-Exit
001860     perform  aa030-Load-Requirements  thru aa030-Exit
001870     perform  aa040-Get-Month-Days     thru aa040-Exit
001880     perform  aa050-Assign-Month       thru aa050-Exit
001890     perform  aa070-Check-Violations   thru aa070-Exit
001900     display  "SK030 - " Ws-Asn-Count " assignment lines, "
001910              Ws-Vio-Count " manning violations"
001920     stop     run.
001930*
001940*    the run month is the only parameter this program asks for -
001950*    every file it reads or writes is picked up under its own
001960*    static name, per the office's one-job-step-per-run practice.
001970 aa005-Get-Run-Parms.
001980     display  "SK030 - monthly schedule generation"
001990     display  "Enter run month as ccyymm : " with no advancing
002000     accept   Skc-Run-Month.
002010 aa005-Exit.
002020     exit.
002030*
002040*    roster order is the file's own order - the employee master
002050*    is maintained sorted by emp-sort by the office.
002060 aa010-Load-Employees.
002070     move     zero to Ws-Emp-Count
002080     open     input SK-Employee-File
002090     read     SK-Employee-File
002100         at end set Ws-Skemp-Eof to true
002110     end-read.
002120 aa010-Load-Loop.
002130     if       Ws-Skemp-Eof
002140              go to aa010-Load-Done
002150     end-if
002160     add      1 to Ws-Emp-Count
002170     set      We-Ix to Ws-Emp-Count
002180*    the four qualification flags come straight off the master -
002190*    an employee can be qualified for more than one job type, the
002200*    shortage fill below is what decides which one they actually
002210*    work on a given day.
002220     move     Emp-Id     to We-Emp-Id    (We-Ix)
002230     move     Emp-Name   to We-Emp-Name  (We-Ix)
002240     move     Emp-Sort   to We-Emp-Sort  (We-Ix)
002250     move     Emp-Qual-Flag (1) to We-Qual (We-Ix 1)
002260     move     Emp-Qual-Flag (2) to We-Qual (We-Ix 2)
002270     move     Emp-Qual-Flag (3) to We-Qual (We-Ix 3)
002280     move     Emp-Qual-Flag (4) to We-Qual (We-Ix 4)
002290     move     spaces     to We-Req-String (We-Ix)
002300     move     zero       to We-Req-Target (We-Ix)
002310     move     zero       to We-Work-Days  (We-Ix)
002320     move     zero       to We-Jt-Days (We-Ix 1) We-Jt-Days (We-Ix 2)
002330                             We-Jt-Days (We-Ix 3) We-Jt-Days (We-Ix 4)
002340     perform  aa011-Clear-Day-Arrays thru aa011-Exit
002350     read     SK-Employee-File
002360         at end set Ws-Skemp-Eof to true
002370     end-read
002380     go       to aa010-Load-Loop.
002390 aa010-Load-Done.
002400     close    SK-Employee-File
002410     if       Ws-Emp-Count = zero
002420              display Sk-Error-001
002430              move 16 to return-code
002440              stop run
002450     end-if.
002460 aa010-Exit.
002470     exit.
002480*
002490*    every day of the month gets a slot even in a 30-day month -
002500*    the unused 31st slot for a short month is simply never
002510*    referenced by anything that walks Ws-Month-Days.
002520 aa011-Clear-Day-Arrays.
002530     perform  aa011a-Clear-One-Day thru aa011a-Exit
002540              varying Ws-Day-No from 1 by 1
002550              until Ws-Day-No > 31.
002560 aa011-Exit.
002570     exit.
002580*
002590 aa011a-Clear-One-Day.
002600     move     spaces to We-Off-Status  (We-Ix Ws-Day-No)
002610     move     zero   to We-Assigned-Jt (We-Ix Ws-Day-No)
002620     move     "O"    to We-Assigned-Wt (We-Ix Ws-Day-No).
002630 aa011a-Exit.
002640     exit.
002650*
002660*    shift requests give the target work-day count, "max" is
002670*    expanded once the month length is known (aa040).
002680 aa020-Load-Requests.
002690     open     input SK-Shift-Request-File
002700     read     SK-Shift-Request-File
002710         at end set Ws-Sksrq-Eof to true
002720     end-read.
002730 aa020-Loop.
002740     if       Ws-Sksrq-Eof
002750              go to aa020-Done
002760     end-if
002770     if       Sr-Month = Skc-Run-Month
002780              move Sr-Emp-Id to Ws-Find-Key
002790              perform zz040-Find-Employee thru zz040-Exit
002800              if      Ws-Was-Found
002810                      move Sr-Work-Days to We-Req-String (We-Ix)
002820              end-if
002830     end-if
002840     read     SK-Shift-Request-File
002850         at end set Ws-Sksrq-Eof to true
002860     end-read
002870     go       to aa020-Loop.
002880 aa020-Done.
002890     close    SK-Shift-Request-File.
002900 aa020-Exit.
002910     exit.
002920*
002930*    request detail (days off) - full off or half off per date,
002940*    "f" also covers a date carrying both an "a" and a "p" line.
002950 aa025-Load-Off-Requests.
002960     open     input SK-Request-Detail-File
002970     read     SK-Request-Detail-File
002980         at end set Ws-Skrqd-Eof to true
002990     end-read.
003000 aa025-Loop.
003010     if       Ws-Skrqd-Eof
003020              go to aa025-Done
003030     end-if
003040     if       Rd-Date (1:6) = Skc-Run-Month
003050              move Rd-Emp-Id to Ws-Find-Key
003060              perform zz040-Find-Employee thru zz040-Exit
003070              if      Ws-Was-Found
003080                      perform zz041-Store-Off-Day thru zz041-Exit
003090              end-if
003100     end-if
003110     read     SK-Request-Detail-File
003120         at end set Ws-Skrqd-Eof to true
003130     end-read
003140     go       to aa025-Loop.
003150 aa025-Done.
003160     close    SK-Request-Detail-File.
003170 aa025-Exit.
003180     exit.
003190*
003200 zz041-Store-Off-Day.
003210     move     Rd-Date (7:2) to Ws-Day-No
003220*    a matching a-then-p or p-then-a pair on the same date is
003230*    promoted to a full day off (f) - the office treats a half-day
003240*    request covering both halves as indistinguishable from one
003250*    full-day request, and a second "f" line for a date already
003260*    "f" changes nothing.
003270     evaluate true
003280         when Rd-Period = "F"
003290             move "F" to We-Off-Status (We-Ix Ws-Day-No)
003300         when We-Off-Status (We-Ix Ws-Day-No) = "A" and Rd-Period = "P"
003310             move "F" to We-Off-Status (We-Ix Ws-Day-No)
003320         when We-Off-Status (We-Ix Ws-Day-No) = "P" and Rd-Period = "A"
003330             move "F" to We-Off-Status (We-Ix Ws-Day-No)
003340         when We-Off-Status (We-Ix Ws-Day-No) not = "F"
003350             move Rd-Period to We-Off-Status (We-Ix Ws-Day-No)
003360     end-evaluate.
003370 zz041-Exit.
003380     exit.
003390*
003400*    find an employee's table slot by employee id, sequential -
003410*    the roster this runs against is small enough not to need
003420*    a binary search.  ws-find-key must be set before the call.
003430 zz040-Find-Employee.
003440     move     "N" to Ws-Found-Flag
003450     perform  zz040a-Check-One-Slot thru zz040a-Exit
003460              varying We-Ix from 1 by 1
003470              until We-Ix > Ws-Emp-Count
003480     if       not Ws-Was-Found
003490              set We-Ix to Ws-Emp-Count
003500     end-if.
003510 zz040-Exit.
003520     exit.
003530*
003540 zz040a-Check-One-Slot.
003550     if       We-Emp-Id (We-Ix) = Ws-Find-Key and Ws-Found-Flag = "N"
003560              move "Y" to Ws-Found-Flag
003570     end-if.
003580 zz040a-Exit.
003590     exit.
003600*
003610*    same shape as aa020's shift-request read - only run-month
003620*    records are kept, the rest of the daily-requirement file
003630*    (other months) is simply skipped over unread here.
003640 aa030-Load-Requirements.
003650     move     zero to Ws-Req-Count
003660     open     input SK-Daily-Requirement-File
003670     read     SK-Daily-Requirement-File
003680         at end set Ws-Skdrq-Eof to true
003690     end-read.
003700 aa030-Loop.
003710     if       Ws-Skdrq-Eof
003720              go to aa030-Done
003730     end-if
003740     if       Dr-Date (1:6) = Skc-Run-Month
003750              add 1 to Ws-Req-Count
003760              set  Wr-Ix to Ws-Req-Count
003770              move Dr-Date  to Wr-Date  (Wr-Ix)
003780              move Dr-Jt-Id to Wr-Jt-Id (Wr-Ix)
003790              move Dr-Count to Wr-Needed (Wr-Ix)
003800              move zero     to Wr-Got (Wr-Ix)
003810     end-if
003820     read     SK-Daily-Requirement-File
003830         at end set Ws-Skdrq-Eof to true
003840     end-read
003850     go       to aa030-Loop.
003860 aa030-Done.
003870     close    SK-Daily-Requirement-File.
003880 aa030-Exit.
003890     exit.
003900*
003910*    month length must be in hand before either the "max" target
003920*    expansion below or the day-loop in aa050 can run.
003930 aa040-Get-Month-Days.
003940     move     Skc-Run-Ccyy to Ws-Call-Ccyy
003950     move     Skc-Run-Mm   to Ws-Call-Mm
003960     move     2            to Ws-Function
003970     call     "sk010" using Ws-Function Ws-Call-Date Ws-Call-Ccyy
003980                             Ws-Call-Mm Ws-Non-Working Ws-Call-Mth-Days
003990     move     Ws-Call-Mth-Days to Ws-Month-Days
004000     perform  zz050-Expand-Requested-Targets thru zz050-Exit.
004010 aa040-Exit.
004020     exit.
004030*
004040*    "max" means work every working date in the month - we do
004050*    not know that count until the calendar has been walked, so
004060*    do a quick pre-pass counting working dates only.
004070 zz050-Expand-Requested-Targets.
004080     move     zero to Ws-Wkg-Day-Count
004090     perform  zz051-Count-One-Day thru zz051-Exit
004100              varying Ws-Day-No from 1 by 1
004110              until Ws-Day-No > Ws-Month-Days
004120     perform  zz052-Set-One-Target thru zz052-Exit
004130              varying We-Ix from 1 by 1
004140              until We-Ix > Ws-Emp-Count.
004150 zz050-Exit.
004160     exit.
004170*
004180 zz051-Count-One-Day.
004190     move     Skc-Run-Ccyy to SK-Cal-Ccyy
004200     move     Skc-Run-Mm   to SK-Cal-Mm
004210     move     Ws-Day-No    to SK-Cal-Dd
004220     move     1            to Ws-Function
004230     move     SK-Cal-Date  to Ws-Call-Date
004240     call     "sk010" using Ws-Function Ws-Call-Date Ws-Call-Ccyy
004250                             Ws-Call-Mm Ws-Non-Working Ws-Call-Mth-Days
004260     if       Ws-Non-Working = "N"
004270              add 1 to Ws-Wkg-Day-Count
004280     end-if.
004290 zz051-Exit.
004300     exit.
004310*
004320*    a blank request string (no shift request on file for this
004330*    employee this month) leaves the target at zero - such an
004340*    employee is never chased by sc-01, only ever picked up by the
004350*    shortage-first fill.
004360 zz052-Set-One-Target.
004370     evaluate We-Req-String (We-Ix)
004380         when spaces
004390             move zero to We-Req-Target (We-Ix)
004400         when "MAX"
004410             move Ws-Wkg-Day-Count to We-Req-Target (We-Ix)
004420         when other
004430             move We-Req-String (We-Ix) to We-Req-Target (We-Ix)
004440     end-evaluate.
004450 zz052-Exit.
004460     exit.
004470*
004480*    walk the month day by day, core roles first, then the
004490*    shortage fill for the remaining job types.
004500 aa050-Assign-Month.
004510     perform  aa051-Assign-One-Day thru aa051-Exit
004520              varying Ws-Day-No from 1 by 1
004530              until Ws-Day-No > Ws-Month-Days.
004540 aa050-Exit.
004550     exit.
004560*
004570*    non-working dates (weekend or gazetted holiday) are skipped
004580*    entirely - no assignment record is built for them here, that
004590*    happens later in aa072x with a zero job type and headcount.
004600 aa051-Assign-One-Day.
004610     move     Skc-Run-Ccyy to SK-Cal-Ccyy
004620     move     Skc-Run-Mm   to SK-Cal-Mm
004630     move     Ws-Day-No    to SK-Cal-Dd
004640     move     1            to Ws-Function
004650     move     SK-Cal-Date  to Ws-Call-Date
004660     call     "sk010" using Ws-Function Ws-Call-Date Ws-Call-Ccyy
004670                             Ws-Call-Mm Ws-Non-Working Ws-Call-Mth-Days
004680     if       Ws-Non-Working = "Y"
004690              go to aa051-Exit
004700     end-if
004710     move     1 to Ws-Core-Jt
004720     perform  aa052-Assign-Core-Role thru aa052-Exit
004730     move     2 to Ws-Core-Jt
004740     perform  aa052-Assign-Core-Role thru aa052-Exit
004750     perform  aa053-Assign-Shortage-Fill thru aa053-Exit.
004760 aa051-Exit.
004770     exit.
004780*
004790*    hc-06 : exactly one qualified, full-day-available employee
004800*    on job types 1 and 2, every working date.  unsatisfiable is
004810*    a hard error - the run stops rather than ship a short core.
004820*    ws-core-jt must be set before the call.
004830 aa052-Assign-Core-Role.
004840     move     "N" to Ws-Found-Flag
004850     perform  aa052a-Try-One-Slot thru aa052a-Exit
004860              varying We-Ix from 1 by 1
004870              until We-Ix > Ws-Emp-Count
004880     if       Ws-Found-Flag = "N"
004890              display Sk-Error-002
004900              move 20 to return-code
004910              stop run
004920     end-if.
004930 aa052-Exit.
004940     exit.
004950*
004960*    an employee already assigned elsewhere today, or with a full
004970*    day off on file, is never offered a core role regardless of
004980*    qualification - the office does not double-book a shift.
004990 aa052a-Try-One-Slot.
005000     if       We-Assigned-Jt (We-Ix Ws-Day-No) = zero
005010       and    We-Off-Status  (We-Ix Ws-Day-No) = space
005020       and    We-Qual (We-Ix Ws-Core-Jt) = "Y"
005030       and    Ws-Found-Flag = "N"
005040              move Ws-Core-Jt to We-Assigned-Jt (We-Ix Ws-Day-No)
005050              move "F"        to We-Assigned-Wt (We-Ix Ws-Day-No)
005060              add 1 to We-Jt-Days (We-Ix Ws-Core-Jt)
005070              add 1 to We-Work-Days (We-Ix)
005080              move "Y" to Ws-Found-Flag
005090     end-if.
005100 aa052a-Exit.
005110     exit.
005120*
005130*    remaining employees - sc-03 fairness order (least total work
005140*    days so far goes first, req-2611), then shortage-first fill
005150*    of job types 3 and 4 with the sc-04 per-job-type spread and
005160*    sc-05 lower-id tie-breaks, otherwise honour a still-open
005170*    sc-01 target before leaving someone idle.
005180 aa053-Assign-Shortage-Fill.
005190     perform  zz055-Build-Fill-Order thru zz055-Exit
005200     perform  aa054-Fill-One-Employee thru aa054-Exit
005210              varying Wf-Ix from 1 by 1
005220              until Wf-Ix > Ws-Emp-Count.
005230 aa053-Exit.
005240     exit.
005250*
005260*    walked in zz055's fairness order, not raw table order - each
005270*    slot in ws-fill-order-table already names the next employee
005280*    to offer a shift to.
005290 aa054-Fill-One-Employee.
005300     set      We-Ix to Wf-Emp-Ix (Wf-Ix)
005310     if       We-Assigned-Jt (We-Ix Ws-Day-No) not = zero
005320              go to aa054-Exit
005330     end-if
005340     if       We-Off-Status (We-Ix Ws-Day-No) = "F"
005350              go to aa054-Exit
005360     end-if
005370     move     "F" to Ws-Emp-Wt
005380*    a half-day-off request (a=am off, p=pm off) still leaves the
005390*    other half of the day open for a shortage-fill shift, worked
005400*    at half a headcount unit - full days off were already turned
005410*    away above.
005420     evaluate We-Off-Status (We-Ix Ws-Day-No)
005430         when "A"
005440             move "A" to Ws-Emp-Wt
005450         when "P"
005460             move "M" to Ws-Emp-Wt
005470     end-evaluate
005480     perform  zz060-Pick-Best-Jobtype thru zz060-Exit
005490     if       Ws-Best-Jt = zero
005500              go to aa054-Exit
005510     end-if
005520     move     Ws-Best-Jt to We-Assigned-Jt (We-Ix Ws-Day-No)
005530     move     Ws-Emp-Wt  to We-Assigned-Wt (We-Ix Ws-Day-No)
005540     if       Ws-Emp-Wt = "F"
005550              add 1 to We-Jt-Days (We-Ix Ws-Best-Jt)
005560              add 1 to We-Work-Days (We-Ix)
005570     else
005580              add .5 to We-Jt-Days (We-Ix Ws-Best-Jt)
005590              add .5 to We-Work-Days (We-Ix)
005600     end-if.
005610 aa054-Exit.
005620     exit.
005630*
005640*    sc-03 (req-2611) - order the roster ascending on running
005650*    We-Work-Days before each day's shortage fill, so the least
005660*    worked employee to date is offered the shift first.  a plain
005670*    selection sort - the roster tops out at 60 - and it only
005680*    swaps on a strictly lower count, so ties keep their original
005690*    (employee-id) order, which is exactly the sc-05 tie-break.
005700 zz055-Build-Fill-Order.
005710     perform  zz055a-Init-One-Slot thru zz055a-Exit
005720              varying Wf-Ix from 1 by 1
005730              until Wf-Ix > Ws-Emp-Count
005740     perform  zz055b-Select-One-Min thru zz055b-Exit
005750              varying Wf-Ix from 1 by 1
005760              until Wf-Ix > Ws-Emp-Count.
005770 zz055-Exit.
005780     exit.
005790*
005800 zz055a-Init-One-Slot.
005810     move     Wf-Ix to Wf-Emp-Ix (Wf-Ix).
005820 zz055a-Exit.
005830     exit.
005840*
005850 zz055b-Select-One-Min.
005860     move     We-Work-Days (Wf-Emp-Ix (Wf-Ix)) to Ws-Min-Work
005870     move     Wf-Ix to Ws-Min-Pos
005880     perform  zz055c-Scan-One-Slot thru zz055c-Exit
005890              varying Wf-Ix2 from Wf-Ix by 1
005900              until Wf-Ix2 > Ws-Emp-Count
005910     if       Ws-Min-Pos not = Wf-Ix
005920              move  Ws-Min-Pos             to Wf-Swap-Ix
005930              move  Wf-Emp-Ix (Wf-Ix)      to Ws-Swap-Val
005940              move  Wf-Emp-Ix (Wf-Swap-Ix) to Wf-Emp-Ix (Wf-Ix)
005950              move  Ws-Swap-Val            to Wf-Emp-Ix (Wf-Swap-Ix)
005960     end-if.
005970 zz055b-Exit.
005980     exit.
005990*
006000 zz055c-Scan-One-Slot.
006010     if       We-Work-Days (Wf-Emp-Ix (Wf-Ix2)) < Ws-Min-Work
006020              move  We-Work-Days (Wf-Emp-Ix (Wf-Ix2)) to Ws-Min-Work
006030              move  Wf-Ix2 to Ws-Min-Pos
006040     end-if.
006050 zz055c-Exit.
006060     exit.
006070*
006080*    pick the job type still short of its requirement, or, if
006090*    only one qualified type is still open, honour a still-open
006100*    sc-01 target before leaving someone idle.  sc-04 breaks a
006110*    tie between job types 3 and 4 toward whichever this employee
006120*    has worked less of so far, sc-05 (lower id) settles the rest.
006130 zz060-Pick-Best-Jobtype.
006140     move     zero to Ws-Best-Jt
006150     move     zero to Ws-Short-Jt-A
006160     move     zero to Ws-Short-Jt-B
006170     perform  zz060a-Try-Short-Jobtype thru zz060a-Exit
006180              varying SK-Jt-Ix from 3 by 1
006190              until SK-Jt-Ix > 4
006200     if       Ws-Short-Jt-A not = zero and Ws-Short-Jt-B not = zero
006210              perform zz060d-Break-Jt-Tie thru zz060d-Exit
006220     else
006230        if    Ws-Short-Jt-A not = zero
006240              move Ws-Short-Jt-A to Ws-Best-Jt
006250        else
006260           if Ws-Short-Jt-B not = zero
006270                 move Ws-Short-Jt-B to Ws-Best-Jt
006280           end-if
006290        end-if
006300     end-if
006310     if       Ws-Best-Jt = zero
006320              move zero to Ws-Target-Jt-A
006330              move zero to Ws-Target-Jt-B
006340              perform zz060b-Try-Target-Jobtype thru zz060b-Exit
006350                       varying SK-Jt-Ix from 3 by 1
006360                       until SK-Jt-Ix > 4
006370              if    Ws-Target-Jt-A not = zero and Ws-Target-Jt-B not = zero
006380                    move Ws-Target-Jt-A to Ws-Short-Jt-A
006390                    move Ws-Target-Jt-B to Ws-Short-Jt-B
006400                    perform zz060d-Break-Jt-Tie thru zz060d-Exit
006410              else
006420                 if Ws-Target-Jt-A not = zero
006430                       move Ws-Target-Jt-A to Ws-Best-Jt
006440                 else
006450                    if Ws-Target-Jt-B not = zero
006460                          move Ws-Target-Jt-B to Ws-Best-Jt
006470                    end-if
006480                 end-if
006490              end-if
006500     end-if.
006510 zz060-Exit.
006520     exit.
006530*
006540*    sk-jt-ix walks 3 then 4 only - job types 1 and 2 are the core
006550*    roles already handled by aa052-Assign-Core-Role and never
006560*    reach the shortage fill.
006570 zz060a-Try-Short-Jobtype.
006580     if       We-Qual (We-Ix SK-Jt-Ix) = "Y"
006590              perform zz061-Requirement-Short thru zz061-Exit
006600              if      Ws-Delta > zero
006610                      evaluate SK-Jt-Ix
006620                          when 3  move SK-Jt-Ix to Ws-Short-Jt-A
006630                          when 4  move SK-Jt-Ix to Ws-Short-Jt-B
006640                      end-evaluate
006650              end-if
006660     end-if.
006670 zz060a-Exit.
006680     exit.
006690*
006700*    only reached once no job type is genuinely short - here we are
006710*    just trying to help an employee reach their own requested
006720*    target rather than cover an office-wide manning gap.
006730 zz060b-Try-Target-Jobtype.
006740     if       We-Qual (We-Ix SK-Jt-Ix) = "Y"
006750       and    We-Work-Days (We-Ix) < We-Req-Target (We-Ix)
006760              evaluate SK-Jt-Ix
006770                  when 3  move SK-Jt-Ix to Ws-Target-Jt-A
006780                  when 4  move SK-Jt-Ix to Ws-Target-Jt-B
006790              end-evaluate
006800     end-if.
006810 zz060b-Exit.
006820     exit.
006830*
006840*    sc-04 (req-2611) - between two equally-eligible job types,
006850*    favour whichever one this employee has worked fewer days of
006860*    so far, so a multi-qualified employee's own day-count spread
006870*    across job types stays narrow; a level split keeps job type
006880*    3 (sc-05, the lower id).
006890 zz060d-Break-Jt-Tie.
006900     if       We-Jt-Days (We-Ix 4) < We-Jt-Days (We-Ix 3)
006910              move 4 to Ws-Best-Jt
006920     else
006930              move 3 to Ws-Best-Jt
006940     end-if.
006950 zz060d-Exit.
006960     exit.
006970*
006980*    ws-delta positive means the requirement for this date/job-type
006990*    is not yet met; sk-jt-ix and sk-cal-date must both be set by
007000*    the caller before this paragraph is performed.
007010 zz061-Requirement-Short.
007020     move     zero to Ws-Delta
007030     perform  zz061a-Check-One-Req thru zz061a-Exit
007040              varying Wr-Ix from 1 by 1
007050              until Wr-Ix > Ws-Req-Count.
007060 zz061-Exit.
007070     exit.
007080*
007090 zz061a-Check-One-Req.
007100     if       Wr-Date (Wr-Ix) = SK-Cal-Date and Wr-Jt-Id (Wr-Ix) = SK-Jt-Ix
007110              compute Ws-Delta = Wr-Needed (Wr-Ix) - Wr-Got (Wr-Ix)
007120     end-if.
007130 zz061a-Exit.
007140     exit.
007150*
007160*    delivered headcount recheck and the manning violation
007170*    listing - u4.  hc-06 job types are excluded from the
007180*    shortage penalty but not from this check.
007190 aa070-Check-Violations.
007200     open     output SK-Violation-File
007210     move     zero to Ws-Vio-Count Ws-Asn-Count
007220     open     output SK-Assignment-File
007230     perform  aa071-Write-Employee-Days thru aa071-Exit
007240              varying We-Ix from 1 by 1
007250              until We-Ix > Ws-Emp-Count
007260     close    SK-Assignment-File
007270     perform  aa072-Check-One-Requirement thru aa072-Exit
007280              varying Wr-Ix from 1 by 1
007290              until Wr-Ix > Ws-Req-Count
007300     close    SK-Violation-File.
007310 aa070-Exit.
007320     exit.
007330*
007340 aa071-Write-Employee-Days.
007350     perform  aa072x-Write-One-Assignment thru aa072x-Exit
007360              varying Ws-Day-No from 1 by 1
007370              until Ws-Day-No > Ws-Month-Days.
007380 aa071-Exit.
007390     exit.
007400*
007410*    every calendar day gets a record for every employee, working
007420*    or not - job type zero and work type "o" (set by aa011a and
007430*    never touched if the day was non-working) is what sk040 and
007440*    sk050 read back as an off day, not a missing record.
007450 aa072x-Write-One-Assignment.
007460     move     Skc-Run-Ccyy to SK-Cal-Ccyy
007470     move     Skc-Run-Mm   to SK-Cal-Mm
007480     move     Ws-Day-No    to SK-Cal-Dd
007490     move     We-Emp-Id  (We-Ix)               to As-Emp-Id
007500     move     SK-Cal-Date                      to As-Date
007510     move     We-Assigned-Jt (We-Ix Ws-Day-No) to As-Jt-Id
007520     move     We-Assigned-Wt (We-Ix Ws-Day-No) to As-Work-Type
007530     evaluate As-Work-Type
007540         when "F"   move 1.0  to As-Headcount
007550         when "M"   move 0.5  to As-Headcount
007560         when "A"   move 0.5  to As-Headcount
007570         when other move zero to As-Headcount
007580     end-evaluate
007590     write    SK-Assignment-Record
007600     add      1 to Ws-Asn-Count
007610     if       As-Jt-Id not = zero
007620              perform zz062-Accumulate-Delivered thru zz062-Exit
007630     end-if.
007640 aa072x-Exit.
007650     exit.
007660*
007670*    wr-got accumulates across the whole run - by the time
007680*    aa072-Check-One-Requirement runs it holds the final delivered
007690*    headcount for every date/job-type, ready to compare against
007700*    wr-needed.
007710 zz062-Accumulate-Delivered.
007720     perform  zz062a-Check-One-Req thru zz062a-Exit
007730              varying Wr-Ix from 1 by 1
007740              until Wr-Ix > Ws-Req-Count.
007750 zz062-Exit.
007760     exit.
007770*
007780 zz062a-Check-One-Req.
007790     if       Wr-Date (Wr-Ix) = As-Date and Wr-Jt-Id (Wr-Ix) = As-Jt-Id
007800              add As-Headcount to Wr-Got (Wr-Ix)
007810     end-if.
007820 zz062a-Exit.
007830     exit.
007840*
007850*    u4 - one violation record per date/job-type still short, once
007860*    the whole month's assignments are in.  a requirement fully met
007870*    or over-met writes nothing here.
007880 aa072-Check-One-Requirement.
007890     if       Wr-Got (Wr-Ix) < Wr-Needed (Wr-Ix)
007900              move Wr-Date   (Wr-Ix) to Vio-Date
007910              move Wr-Jt-Id  (Wr-Ix) to Vio-Jt-Id
007920              move Wr-Needed (Wr-Ix) to Vio-Needed
007930              move Wr-Got    (Wr-Ix) to Vio-Got
007940              write SK-Violation-Record
007950              add 1 to Ws-Vio-Count
007960     end-if.
007970 aa072-Exit.
007980     exit.
007990*
