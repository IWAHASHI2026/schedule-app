000010*****************************************
000020*                                       *
000030* WORKING STORAGE - RUN CONTROL AREA   *
000040*   MONTH BEING PROCESSED, RUN DATE,   *
000050*   AND RETENTION CUTOFF (U7)          *
000060*****************************************
000070* 08/01/26 TKY - CREATED.
000080* 25/01/26 TKY - ADDED SKC-RUN-MONTH-PARTS REDEFINE FOR THE
000090*                BORROW-YEAR SUBTRACTION USED BY SK060.
000100*
000110 01  SK-Run-Control.
000120     03  Skc-Run-Month         pic 9(6).
000130     03  Skc-Run-Month-Parts redefines Skc-Run-Month.
000140         05  Skc-Run-Ccyy      pic 9(4).
000150         05  Skc-Run-Mm        pic 9(2).
000160     03  Skc-Run-Date          pic 9(8).
000170     03  Skc-Cutoff-Month      pic 9(6).
000180     03  Skc-Cutoff-Parts redefines Skc-Cutoff-Month.
000190         05  Skc-Cutoff-Ccyy   pic 9(4).
000200         05  Skc-Cutoff-Mm     pic 9(2).
000210     03  filler                pic x(10).
000220*
