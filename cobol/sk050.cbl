000010*
000020*    KOSAKU SYSTEMS SHIFT SCHEDULING SUITE
000030*    MONTHLY EMPLOYEE SUMMARY REPORT
000040*
000050*    ONE LINE PER EMPLOYEE - TOTAL WORK DAYS (HALF DAYS COUNT
000060*    0.5), ADJUSTMENT OFF DAYS, THE DAYS WORKED IN EACH OF THE
000070*    FOUR JOB TYPES, AND THE REQUESTED WORK-DAYS FIGURE ECHOED
000080*    BACK FROM THE SHIFT REQUEST FOR COMPARISON.  A FAIRNESS
000090*    TRAILER LINE SHOWS THE ROSTER'S MAX, MIN AND SPREAD.
000100*
000110 identification          division.
000120 program-id.             sk050.
000130 author.                 M Horigome.
000140 installation.           Kosaku Systems, Ota-Ku, Tokyo.
000150 date-written.           21/09/1988.
000160 date-compiled.
000170 security.               Confidential - Kosaku Systems in-house use only.
000180*
000190* Change log.
000200*
000210* 21/09/88 mh  req-0024 created.
000220* 03/03/92 mh  req-0061 added per-job-type day counts, the office
000230*              was doing this on paper from the shift table.
000240* 19/11/96 tk  req-0093 added the max/min/spread fairness line at
000250*              the foot, per the union's request.
000260* 30/10/98 tk  req-0102 y2k - dates now ccyymmdd throughout.
000270* 09/09/05 tk  req-0128 job-type day count was double-counting
000280*              a matching am/pm half-day pair as a full day.
000290* 10/01/26 tky req-2612 rebuilt against the assignment file
000300*              produced by sk030, replaced the old payroll leave
000310*              summary with the shift totals shown here.
000320*
000330 environment             division.
000340 copy "envdiv.cob".
000350 input-output            section.
000360 file-control.
000370 copy "selskemp.cob".
000380 copy "selsksrq.cob".
000390 copy "selskasn.cob".
000400 select  SK-Print-File  assign to "SKPRINT"
000410         organization is line sequential
000420         file status is Ws-Skprint-Status.
000430 data                    division.
000440 file section.
000450 copy "fdskemp.cob".
000460 copy "fdsksrq.cob".
000470 copy "fdskasn.cob".
000480 fd  SK-Print-File
000490     label records are standard.
000500 01  SK-Print-Line             pic x(132).
000510 working-storage section.
000520 77  Prog-Name              pic x(15)  value "SK050 (2612)".
000530 copy "wsskcoh.cob".
000540 copy "wsskrpt.cob".
000550*
000560 01  Ws-File-Status.
000570     03  Ws-Skemp-Status    pic xx  value "00".
000580         88  Ws-Skemp-Eof           value "10".
000590     03  Ws-Sksrq-Status    pic xx  value "00".
000600         88  Ws-Sksrq-Eof           value "10".
000610     03  Ws-Skasn-Status    pic xx  value "00".
000620         88  Ws-Skasn-Eof           value "10".
000630     03  Ws-Skprint-Status  pic xx  value "00".
000640     03  filler             pic x(04).
000650*
000660* the sk010 calendar service is a called subprogram - these are
000670* the parameters passed on each call, kept together for clarity.
000680 01  Ws-Sk010-Parms.
000690     03  Ws-Function        pic 9.
000700     03  Ws-Call-Date       pic 9(8).
000710     03  Ws-Call-Ccyy       pic 9(4).
000720     03  Ws-Call-Mm         pic 99.
000730     03  Ws-Non-Working     pic x.
000740     03  Ws-Call-Mth-Days   pic 99.
000750     03  filler             pic x(04).
000760*
000770*    depending-on table, occurs up to 60 - roster size on this
000780*    office's establishment, no employee has ever exceeded 60 in
000790*    the years this suite has run.
000800 01  Ws-Emp-Table.
000810     03  Ws-Emp-Count       binary-short  value zero.
000820     03  filler             pic x(04).
000830     03  Ws-Emp-Entry occurs 1 to 60 times depending on Ws-Emp-Count
000840                       indexed by We-Ix.
000850         05  We-Emp-Id          pic 9(4).
000860         05  We-Emp-Name        pic x(20).
000870         05  We-Req-String      pic x(3).
000880         05  We-Work-Days       pic 9(2)v9.
000890         05  We-Off-Days        pic 9(2).
000900         05  We-Jt-Days         pic 9(2)v9  occurs 4 times.
000910*
000920*    ws-min-days starts high (99.9) so the very first employee
000930*    printed always beats it - same trick a paper tally sheet
000940*    uses, circle the first figure then only replace it if you
000950*    see something smaller.
000960 01  Ws-Work-Counters.
000970     03  Ws-Found-Flag       pic x.
000980         88  Ws-Was-Found            value "Y".
000990     03  Ws-Find-Key         pic 9(4).
001000     03  Ws-Max-Days         pic 9(2)v9  value zero.
001010     03  Ws-Min-Days         pic 9(2)v9  value 99.9.
001020     03  Ws-Spread           pic 9(2)v9.
001030     03  filler              pic x(06).
001040*
001050*    all four print-line groups are 132 bytes even, sk-print-line's
001060*    declared width, the trailing filler in each one taking up
001070*    whatever the fixed fields to its left did not use.
001080 01  Ws-Heading-1.
001090     03  filler   pic x(20)  value "KOSAKU SYSTEMS".
001100     03  filler   pic x(30)  value "MONTHLY EMPLOYEE SUMMARY".
001110     03  filler   pic x(10)  value "RUN MONTH ".
001120     03  Wh-Run-Month  pic 9(6).
001130     03  filler   pic x(66)  value spaces.
001140 01  Ws-Detail-Line.
001150     03  We1-Emp-Id     pic 9(4).
001160     03  filler         pic x.
001170     03  We1-Emp-Name   pic x(20).
001180     03  filler         pic x.
001190     03  We1-Work-Days  pic zz9.9.
001200     03  filler         pic x.
001210     03  We1-Off-Days   pic z9.
001220     03  filler         pic x.
001230     03  We1-Jt-Days    pic zz9.9  occurs 4 times.
001240     03  filler         pic x.
001250     03  We1-Req-String pic x(3).
001260     03  filler         pic x(66).
001270*    we1-req-string is printed exactly as sr-work-days was keyed
001280*    on the request - a raw digit count or the office's own
001290*    "MAX" shorthand, not reformatted here.
001300 01  Ws-Trailer-Line.
001310     03  filler         pic x(20)  value "FAIRNESS  MAX ".
001320     03  Wt-Max         pic zz9.9.
001330     03  filler         pic x(6)   value "  MIN ".
001340     03  Wt-Min         pic zz9.9.
001350     03  filler         pic x(9)   value "  SPREAD ".
001360     03  Wt-Spread      pic zz9.9.
001370     03  filler         pic x(83)  value spaces.
001380*
001390 procedure division.
001400*    load and accumulate first, then print - the max/min fairness
001410*    trailer at the foot needs every employee's total in hand
001420*    before the first detail line goes to the page.
001430 aa000-Main                  section.
001440     perform  aa005-Get-Run-Parms       thru aa005-Exit
001450     perform  aa010-Load-Employees      thru aa010-Exit
001460     perform  aa020-Load-Requests       thru aa020-Exit
001470     perform  aa030-Accumulate-Assigns  thru aa030-Exit
001480     open     output SK-Print-File
001490     move     Skc-Run-Month to Wh-Run-Month
001500     write    SK-Print-Line from Ws-Heading-1
001510     perform  aa040-Print-One-Emp       thru aa040-Exit
001520              varying We-Ix from 1 by 1
001530              until We-Ix > Ws-Emp-Count
001540     perform  aa050-Print-Fairness      thru aa050-Exit
001550     close    SK-Print-File
001560     display  "SK050 - employee summary printed for " Ws-Emp-Count
001570              " employees"
001580     stop     run.
001590*
001600*    only the run month - the roster and the shift/assignment
001610*    files it draws from are picked up by name, not keyed in.
001620 aa005-Get-Run-Parms.
001630     display  "SK050 - monthly employee summary report"
001640     display  "Enter run month as ccyymm : " with no advancing
001650     accept   Skc-Run-Month.
001660 aa005-Exit.
001670     exit.
001680*
001690*    every counter for the employee is cleared here at load time,
001700*    not when the first assignment for them turns up - an
001710*    employee with no assignments on file at all still needs a
001720*    zero-filled line on the report, not a missing one.
001730 aa010-Load-Employees.
001740     move     zero to Ws-Emp-Count
001750     open     input SK-Employee-File
001760     read     SK-Employee-File
001770         at end set Ws-Skemp-Eof to true
001780     end-read.
001790 aa010-Loop.
001800     if       Ws-Skemp-Eof
001810              go to aa010-Done
001820     end-if
001830     add      1 to Ws-Emp-Count
001840     set      We-Ix to Ws-Emp-Count
001850     move     Emp-Id   to We-Emp-Id   (We-Ix)
001860     move     Emp-Name to We-Emp-Name (We-Ix)
001870     move     spaces   to We-Req-String (We-Ix)
001880     move     zero     to We-Work-Days (We-Ix)
001890     move     zero     to We-Off-Days  (We-Ix)
001900     move     zero     to We-Jt-Days (We-Ix 1) We-Jt-Days (We-Ix 2)
001910                           We-Jt-Days (We-Ix 3) We-Jt-Days (We-Ix 4)
001920     read     SK-Employee-File
001930         at end set Ws-Skemp-Eof to true
001940     end-read
001950     go       to aa010-Loop.
001960 aa010-Done.
001970     close    SK-Employee-File.
001980 aa010-Exit.
001990     exit.
002000*
002010*    the requested figure is only echoed for comparison against
002020*    the actual days worked below - this program never checks
002030*    the two against each other, that is sk030's job at
002040*    assignment time, not the summary report's.
002050 aa020-Load-Requests.
002060     open     input SK-Shift-Request-File
002070     read     SK-Shift-Request-File
002080         at end set Ws-Sksrq-Eof to true
002090     end-read.
002100 aa020-Loop.
002110     if       Ws-Sksrq-Eof
002120              go to aa020-Done
002130     end-if
002140     if       Sr-Month = Skc-Run-Month
002150              move Sr-Emp-Id to Ws-Find-Key
002160              perform zz040-Find-Employee thru zz040-Exit
002170              if      Ws-Was-Found
002180                      move Sr-Work-Days to We-Req-String (We-Ix)
002190              end-if
002200     end-if
002210     read     SK-Shift-Request-File
002220         at end set Ws-Sksrq-Eof to true
002230     end-read
002240     go       to aa020-Loop.
002250 aa020-Done.
002260     close    SK-Shift-Request-File.
002270 aa020-Exit.
002280     exit.
002290*
002300*    linear scan of the in-memory roster by employee id - the
002310*    table is small enough (60 employees at most) that this costs
002320*    nothing next to the sequential file reads around it.
002330 zz040-Find-Employee.
002340     move     "N" to Ws-Found-Flag
002350     perform  zz040a-Check-One-Slot thru zz040a-Exit
002360              varying We-Ix from 1 by 1
002370              until We-Ix > Ws-Emp-Count.
002380 zz040-Exit.
002390     exit.
002400*
002410 zz040a-Check-One-Slot.
002420     if       We-Emp-Id (We-Ix) = Ws-Find-Key and Ws-Found-Flag = "N"
002430              move "Y" to Ws-Found-Flag
002440     end-if.
002450 zz040a-Exit.
002460     exit.
002470*
002480*    every assignment record for the run month is walked once and
002490*    posted straight into the roster totals - there is no
002500*    intermediate per-day table here the way sk040's shift table
002510*    needs one, since this report only cares about the totals.
002520 aa030-Accumulate-Assigns.
002530     open     input SK-Assignment-File
002540     read     SK-Assignment-File
002550         at end set Ws-Skasn-Eof to true
002560     end-read.
002570 aa030-Loop.
002580     if       Ws-Skasn-Eof
002590              go to aa030-Done
002600     end-if
002610     if       As-Date (1:6) = Skc-Run-Month
002620              move As-Emp-Id to Ws-Find-Key
002630              perform zz040-Find-Employee thru zz040-Exit
002640              if      Ws-Was-Found
002650                      perform zz041-Post-One-Assign thru zz041-Exit
002660              end-if
002670     end-if
002680     read     SK-Assignment-File
002690         at end set Ws-Skasn-Eof to true
002700     end-read
002710     go       to aa030-Loop.
002720 aa030-Done.
002730     close    SK-Assignment-File.
002740 aa030-Exit.
002750     exit.
002760*
002770*    req-2612 - as-jt-id of zero means the day was off; whether
002780*    it counts toward we-off-days depends on sk010, since a day
002790*    off that fell on a saturday, sunday or holiday anyway is not
002800*    an adjustment day the employee spent from their own leave.
002810 zz041-Post-One-Assign.
002820     if       As-Jt-Id = zero
002830              move As-Date  to Ws-Call-Date
002840              move 1        to Ws-Function
002850              call "sk010" using Ws-Function Ws-Call-Date Ws-Call-Ccyy
002860                                 Ws-Call-Mm Ws-Non-Working Ws-Call-Mth-Days
002870              if    Ws-Non-Working = "N"
002880                    add 1 to We-Off-Days (We-Ix)
002890              end-if
002900     else
002910*    req-0128 - a full day adds 1.0 once; a half day (morning or
002920*    afternoon worked, the other half off) adds 0.5, not a second
002930*    0.5 for the paired off half - fixed after a double-count
002940*    inflated the job-type totals on the old three-way count.
002950              evaluate As-Work-Type
002960                  when "F"
002970                      add 1.0 to We-Work-Days (We-Ix)
002980                      add 1.0 to We-Jt-Days (We-Ix As-Jt-Id)
002990                  when "M"
003000                      add 0.5 to We-Work-Days (We-Ix)
003010                      add 0.5 to We-Jt-Days (We-Ix As-Jt-Id)
003020                  when "A"
003030                      add 0.5 to We-Work-Days (We-Ix)
003040                      add 0.5 to We-Jt-Days (We-Ix As-Jt-Id)
003050              end-evaluate
003060     end-if.
003070 zz041-Exit.
003080     exit.
003090*
003100*    sk-emp-report-line is the office's own summary record shape
003110*    (wsskrpt) - built here first, then formatted onto the print
003120*    line alongside the name and requested-days text it does not
003130*    itself carry.
003140 aa040-Print-One-Emp.
003150     move     We-Emp-Id (We-Ix)      to Rpt-Emp-Id
003160     move     We-Work-Days (We-Ix)   to Rpt-Work-Days
003170     move     We-Off-Days (We-Ix)    to Rpt-Off-Days
003180     move     We-Jt-Days (We-Ix 1)   to Rpt-Jt-Days-Occ (1)
003190     move     We-Jt-Days (We-Ix 2)   to Rpt-Jt-Days-Occ (2)
003200     move     We-Jt-Days (We-Ix 3)   to Rpt-Jt-Days-Occ (3)
003210     move     We-Jt-Days (We-Ix 4)   to Rpt-Jt-Days-Occ (4)
003220     move     spaces to Ws-Detail-Line
003230     move     Rpt-Emp-Id             to We1-Emp-Id
003240     move     We-Emp-Name (We-Ix)    to We1-Emp-Name
003250     move     Rpt-Work-Days          to We1-Work-Days
003260     move     Rpt-Off-Days           to We1-Off-Days
003270     move     Rpt-Jt-Day (1)         to We1-Jt-Days (1)
003280     move     Rpt-Jt-Day (2)         to We1-Jt-Days (2)
003290     move     Rpt-Jt-Day (3)         to We1-Jt-Days (3)
003300     move     Rpt-Jt-Day (4)         to We1-Jt-Days (4)
003310     move     We-Req-String (We-Ix)  to We1-Req-String
003320     write    SK-Print-Line from Ws-Detail-Line
003330*    max/min are tracked a line at a time as the roster prints,
003340*    rather than in a separate pass, so aa050 only has to
003350*    subtract at the end to get the spread.
003360     if       Rpt-Work-Days > Ws-Max-Days
003370              move Rpt-Work-Days to Ws-Max-Days
003380     end-if
003390     if       Rpt-Work-Days < Ws-Min-Days
003400              move Rpt-Work-Days to Ws-Min-Days
003410     end-if.
003420 aa040-Exit.
003430     exit.
003440*
003450*    one line only, printed once the whole roster is on the page -
003460*    req-0093's union figure is a spread across the office, not a
003470*    per-employee number, so it has no place on the detail lines.
003480 aa050-Print-Fairness.
003490     compute  Ws-Spread = Ws-Max-Days - Ws-Min-Days
003500     move     spaces to Ws-Trailer-Line
003510     move     Ws-Max-Days    to Wt-Max
003520     move     Ws-Min-Days    to Wt-Min
003530     move     Ws-Spread      to Wt-Spread
003540     write    SK-Print-Line from Ws-Trailer-Line.
003550 aa050-Exit.
003560     exit.
003570*
