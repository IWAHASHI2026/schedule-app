000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE DAILY      *
000040*   MANNING REQUIREMENT FILE           *
000050*   SORTED BY DATE THEN JOB TYPE       *
000060*****************************************
000070* FILE SIZE 13 BYTES, PADDED TO 17 BY FILLER FOR GROWTH.
000080*
000090* 06/01/26 TKY - CREATED.
000100*
000110 01  SK-Daily-Requirement-Record.
000120     03  Dr-Date               pic 9(8).
000130     03  Dr-Jt-Id              pic 9(2).
000140*   REQUIRED HEADCOUNT, 0.5 GRANULARITY, NO ROUNDING.
000150     03  Dr-Count              pic 9(2)v9.
000160     03  filler                pic x(04).
000170*
