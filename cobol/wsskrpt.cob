000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE MONTHLY    *
000040*   EMPLOYEE SUMMARY REPORT LINE       *
000050*****************************************
000060* 07/01/26 TKY - CREATED.
000070*
000080 01  SK-Emp-Report-Line.
000090     03  Rpt-Emp-Id            pic 9(4).
000100*   HALF DAYS COUNT 0.5, NO ROUNDING.
000110     03  Rpt-Work-Days         pic 9(2)v9.
000120*   ADJUSTMENT + REQUESTED OFFS THAT FALL ON WORKING DATES.
000130     03  Rpt-Off-Days          pic 9(2).
000140     03  Rpt-Jt-Days.
000150         05  Rpt-Jt-Days-Occ   pic 9(2)v9  occurs 4 times.
000160     03  Rpt-Jt-Days-Tab redefines Rpt-Jt-Days.
000170         05  Rpt-Jt-Day        pic 9(2)v9  occurs 4 times.
000180     03  filler                pic x(05).
000190*
