000010*
000020*    KOSAKU SYSTEMS SHIFT SCHEDULING SUITE
000030*    WORKING-DAY CALENDAR SERVICE
000040*
000050*    THIS MODULE ANSWERS TWO QUESTIONS FOR ITS CALLERS -
000060*    IS A GIVEN DATE A WORKING DATE, AND HOW MANY DAYS ARE
000070*    IN A GIVEN MONTH.  BOTH ANSWERS DEPEND ON THE COMPILED
000080*    HOLIDAY TABLE IN WSSKHOL AND SO THIS MODULE IS THE ONLY
000090*    PLACE THAT TABLE SHOULD EVER BE SEARCHED.
000100*
000110 identification          division.
000120 program-id.             sk010.
000130 author.                 T Kajiyama.
000140 installation.           Kosaku Systems, Ota-Ku, Tokyo.
000150 date-written.           04/01/1987.
000160 date-compiled.
000170 security.               Confidential - Kosaku Systems in-house use only.
000180*
000190* Change log.
000200*
000210* 04/01/87 tk  req-0001 created - saturday/sunday test only.
000220* 22/06/87 tk  req-0014 added fixed holiday table lookup.
000230* 09/11/89 tk  req-0033 added leap-year test for february.
000240* 17/03/91 tk  req-0058 month-length function added (function 2).
000250* 02/09/93 mh  req-0071 zeller weekday calc replaced home-grown
000260*              day-count loop, too slow on the 1990 year end run.
000270* 14/02/96 mh  req-0088 holiday table re-keyed, dates now 9(8).
000280* 30/10/98 mh  req-0102 y2k - century now carried explicitly in
000290*              every date field, no more 2-digit year assumptions.
000300* 11/01/99 jt  req-0104 y2k - checked search of holiday table
000310*              across the century boundary, no change needed.
000320* 19/05/03 jt  req-0119 tidy, removed dead go to left from the
000330*              1993 rewrite.
000340* 04/01/26 tky req-2601 holiday table replaced with the 2025-2027
000350*              national holiday list issued by the office.
000360* 22/01/26 tky req-2602 added sk-cal-date-parts redefine, see
000370*              wsskcal.
000380* 15/01/26 tky req-2613 added function 3, weekday number, for the
000390*              shift table's new day-of-week heading (sk040).
000400*
000410 environment             division.
000420 copy "envdiv.cob".
000430 input-output            section.
000440 file-control.
000450 data                    division.
000460 file section.
000470 working-storage section.
000480 77  Prog-Name            pic x(15)  value "SK010 (2602)".
000490 copy "wsskcal.cob".
000500 copy "wsskhol.cob".
000510 01  Ws-Zeller-Work.
000520     03  Ws-Zel-Year           binary-long.
000530     03  Ws-Zel-Month          binary-char.
000540     03  Ws-Zel-Day            binary-char.
000550     03  Ws-Zel-K              binary-long.
000560     03  Ws-Zel-J              binary-long.
000570     03  Ws-Zel-Part1          binary-long.
000580     03  Ws-Zel-H              binary-long.
000590     03  Ws-Zel-Quot           binary-long.
000600     03  Ws-Zel-Rem            binary-long.
000610     03  filler                pic x(04).
000620 01  Ws-Leap-Work.
000630     03  Ws-Leap-Flag          pic x  value "N".
000640         88  Ws-Is-Leap-Year          value "Y".
000650         88  Ws-Not-Leap-Year         value "N".
000660     03  Ws-Leap-R4            binary-char.
000670     03  Ws-Leap-R100          binary-char.
000680     03  Ws-Leap-R400          binary-char.
000690     03  filler                pic x(05).
000700 linkage section.
000710 01  Lk-Function              pic 9.
000720 01  Lk-Date                  pic 9(8).
000730 01  Lk-Ccyy                  pic 9(4).
000740 01  Lk-Mm                    pic 99.
000750 01  Lk-Non-Working           pic x.
000760 01  Lk-Month-Days            pic 99.
000770 procedure division using Lk-Function Lk-Date Lk-Ccyy Lk-Mm
000780                           Lk-Non-Working Lk-Month-Days.
000790 aa000-Main                  section.
000800*    dispatch on the function code, one entry point per service.
000810     evaluate Lk-Function
000820         when 1
000830             perform aa010-Test-Non-Working thru aa010-Exit
000840         when 2
000850             perform aa020-Get-Month-Days thru aa020-Exit
000860         when 3
000870             perform aa030-Get-Weekday thru aa030-Exit
000880         when other
000890             move "Y" to Lk-Non-Working
000900     end-evaluate.
000910 aa000-Exit.
000920     goback.
000930*
000940 aa010-Test-Non-Working.
000950     move     Lk-Date to SK-Cal-Date
000960     perform  zz070-Compute-Weekday thru zz070-Exit
000970     if       SK-Cal-Weekday = 1 or SK-Cal-Weekday = 2
000980              set  SK-Cal-Is-Non-Working to true
000990     else
001000              set  SK-Cal-Is-Working to true
001010              perform zz080-Holiday-Lookup thru zz080-Exit
001020     end-if
001030     move     SK-Cal-Non-Working to Lk-Non-Working.
001040 aa010-Exit.
001050     exit.
001060*
001070 aa020-Get-Month-Days.
001080     move     SK-Month-Length (Lk-Mm) to Lk-Month-Days
001090     if       Lk-Mm = 2
001100              move Lk-Ccyy to Ws-Zel-Year
001110              perform zz090-Leap-Test thru zz090-Exit
001120              if Ws-Is-Leap-Year
001130                 move 29 to Lk-Month-Days
001140              end-if
001150     end-if.
001160 aa020-Exit.
001170     exit.
001180*
001190*    function 3 (req-2613) - weekday number only, 1 = saturday
001200*    thru 7 = friday, same coding as sk-cal-weekday below.  the
001210*    month-days parameter carries the answer back, there being
001220*    no spare linkage item and no other caller of function 3.
001230 aa030-Get-Weekday.
001240     move     Lk-Date to SK-Cal-Date
001250     perform  zz070-Compute-Weekday thru zz070-Exit
001260     move     SK-Cal-Weekday to Lk-Month-Days.
001270 aa030-Exit.
001280     exit.
001290*
001300*    zeller's congruence, gregorian form.  h = 0 is saturday
001310*    working round to sk-cal-weekday where 1 = saturday,
001320*    2 = sunday, 3 thru 7 = monday thru friday.
001330 zz070-Compute-Weekday section.
001340     move     SK-Cal-Ccyy to Ws-Zel-Year
001350     move     SK-Cal-Mm   to Ws-Zel-Month
001360     move     SK-Cal-Dd   to Ws-Zel-Day
001370     if       Ws-Zel-Month < 3
001380              add 12 to Ws-Zel-Month
001390              subtract 1 from Ws-Zel-Year
001400     end-if
001410     divide   Ws-Zel-Year by 100 giving Ws-Zel-J
001420     compute  Ws-Zel-K = Ws-Zel-Year - (Ws-Zel-J * 100)
001430     compute  Ws-Zel-Part1 = (13 * (Ws-Zel-Month + 1)) / 5
001440     compute  Ws-Zel-H = Ws-Zel-Day + Ws-Zel-Part1 + Ws-Zel-K
001450                        + (Ws-Zel-K / 4) + (Ws-Zel-J / 4)
001460                        + (5 * Ws-Zel-J)
001470     divide   Ws-Zel-H by 7 giving Ws-Zel-Quot
001480                           remainder Ws-Zel-Rem
001490     evaluate Ws-Zel-Rem
001500         when 0  move 1 to SK-Cal-Weekday
001510         when 1  move 2 to SK-Cal-Weekday
001520         when 2  move 3 to SK-Cal-Weekday
001530         when 3  move 4 to SK-Cal-Weekday
001540         when 4  move 5 to SK-Cal-Weekday
001550         when 5  move 6 to SK-Cal-Weekday
001560         when 6  move 7 to SK-Cal-Weekday
001570     end-evaluate.
001580 zz070-Exit.
001590     exit.
001600*
001610*    search the compiled holiday table.  the table is date
001620*    ascending so a straight sequential search is fast enough
001630*    for 54 entries - no point building an index for this.
001640 zz080-Holiday-Lookup section.
001650     move     "N" to SK-Cal-Non-Working
001660     set      SK-Hol-Ix to 1.
001670 zz080-Loop.
001680     if       SK-Hol-Ix > SK-Holiday-Count
001690              go to zz080-Exit
001700     end-if
001710     if       Hol-Date (SK-Hol-Ix) = SK-Cal-Date
001720              move "Y" to SK-Cal-Non-Working
001730              go to zz080-Exit
001740     end-if
001750     set      SK-Hol-Ix up by 1
001760     go       to zz080-Loop.
001770 zz080-Exit.
001780     exit.
001790*
001800 zz090-Leap-Test section.
001810     move     "N" to Ws-Leap-Flag
001820     divide   Ws-Zel-Year by 4   giving Ws-Zel-Quot remainder Ws-Leap-R4
001830     divide   Ws-Zel-Year by 100 giving Ws-Zel-Quot remainder Ws-Leap-R100
001840     divide   Ws-Zel-Year by 400 giving Ws-Zel-Quot remainder Ws-Leap-R400
001850     if       Ws-Leap-R4 = 0 and Ws-Leap-R100 not = 0
001860              set Ws-Is-Leap-Year to true
001870     end-if
001880     if       Ws-Leap-R400 = 0
001890              set Ws-Is-Leap-Year to true
001900     end-if.
001910 zz090-Exit.
001920     exit.
001930*
