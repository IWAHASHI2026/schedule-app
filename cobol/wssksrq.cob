000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE MONTHLY    *
000040*   SHIFT REQUEST FILE                 *
000050*   ONE RECORD PER EMPLOYEE PER MONTH  *
000060*   USES SR-EMP-ID + SR-MONTH AS KEY   *
000070*****************************************
000080* FILE SIZE 13 BYTES, PADDED TO 17 BY FILLER FOR GROWTH.
000090*
000100* 05/01/26 TKY - CREATED.
000110*
000120 01  SK-Shift-Request-Record.
000130     03  Sr-Emp-Id             pic 9(4).
000140     03  Sr-Month              pic 9(6).
000150*   "001" thru "023", "MAX", OR SPACES (NO PREFERENCE STATED).
000160     03  Sr-Work-Days          pic x(3).
000170     03  filler                pic x(04).
000180*
