000010*
000020*    KOSAKU SYSTEMS SHIFT SCHEDULING SUITE
000030*    MONTHLY SHIFT TABLE REPORT
000040*
000050*    PRINTS THE MONTH GRID - ONE LINE PER EMPLOYEE, ONE COLUMN
000060*    PER CALENDAR DAY - FOLLOWED BY A PER-JOB-TYPE DAILY
000070*    HEADCOUNT SUMMARY AND A DAILY GRAND TOTAL LINE.  EACH DAY
000080*    CELL CARRIES THE FULL JOB-TYPE NAME, SO THE GRID IS SPLIT
000090*    INTO TWO BLOCKS REGARDLESS OF PRINT WIDTH, DAYS 1-15 AND
000100*    DAY 16 TO MONTH END - PER THE OFFICE'S STANDING LAYOUT.
000110*
000120 identification          division.
000130 program-id.             sk040.
000140 author.                 T Kajiyama.
000150 installation.           Kosaku Systems, Ota-Ku, Tokyo.
000160 date-written.           14/09/1988.
000170 date-compiled.
000180 security.               Confidential - Kosaku Systems in-house use only.
000190*
000200* Change log.
000210*
000220* 14/09/88 tk  req-0023 created - single block, 23-day month max.
000230* 08/02/90 tk  req-0035 split into two blocks, some shops run six
000240*              day weeks and the line no longer fitted 132 cols.
000250* 11/07/94 mh  req-0079 added the per-job-type daily headcount
000260*              summary lines below the employee grid.
000270* 30/10/98 mh  req-0102 y2k - dates now ccyymmdd throughout.
000280* 21/02/03 mh  req-0121 second block heading was one column
000290*              short on 31-day months, day 31 fell off the grid.
000300* 09/01/26 tky req-2611 rebuilt against the assignment file
000310*              produced by sk030, replaced the old payroll
000320*              vacation grid with the shift/off code grid.
000330* 16/01/26 tky req-2613 added the day-number/weekday heading row
000340*              above each block, and load the request detail file
000350*              so the off cells can show kikyu (requested off) as
000360*              distinct from chokyu (adjustment off), per the
000370*              office's complaint that the grid could not tell
000380*              the two apart.
000390* 22/01/26 tky req-2618 headcount summary line was printing a
000400*              trailing ".0" on every cell, even a zero count -
000410*              now zero is blank and a whole count drops the
000420*              decimal, matching the office's paper tally sheet.
000430* 27/01/26 tky req-2619 day cell was printing a bare work-type
000440*              and 2-digit job type code (e.g. f01) - office could
000450*              not read the grid without the job-type table in
000460*              hand, so the cell now carries the job-type name
000470*              itself with an (am)/(pm) suffix for half days.
000480* 27/01/26 tky req-2620 the daily grand total line was riding on
000490*              the job-type summary format with a dummy job type
000500*              of 99 to force "job type headcount 99" onto the
000510*              page - given its own total line and label instead.
000520* 28/01/26 tky req-2621 both the day/weekday heading and the job
000530*              type summary label were being wiped by their own
000540*              "move spaces" before the line was built, so the
000550*              literal never actually reached the printed page -
000560*              the label text is now re-set after the clear.
000570*
000580 environment             division.
000590 copy "envdiv.cob".
000600 input-output            section.
000610 file-control.
000620 copy "selskemp.cob".
000630 copy "selskasn.cob".
000640 copy "selskrqd.cob".
000650 select  SK-Print-File  assign to "SKPRINT"
000660         organization is line sequential
000670         file status is Ws-Skprint-Status.
000680 data                    division.
000690 file section.
000700 copy "fdskemp.cob".
000710 copy "fdskasn.cob".
000720 copy "fdskrqd.cob".
000730 fd  SK-Print-File
000740     label records are standard.
000750 01  SK-Print-Line             pic x(280).
000760 working-storage section.
000770 77  Prog-Name              pic x(15)  value "SK040 (2611)".
000780 copy "wsskcal.cob".
000790 copy "wsskcoh.cob".
000800 copy "wsskjob.cob".
000810*
000820 01  Ws-File-Status.
000830     03  Ws-Skemp-Status    pic xx  value "00".
000840         88  Ws-Skemp-Eof           value "10".
000850     03  Ws-Skasn-Status    pic xx  value "00".
000860         88  Ws-Skasn-Eof           value "10".
000870     03  Ws-Skprint-Status  pic xx  value "00".
000880     03  Ws-Skrqd-Status    pic xx  value "00".
000890         88  Ws-Skrqd-Eof           value "10".
000900     03  filler             pic x(04).
000910*
000920 01  Ws-Emp-Table.
000930     03  Ws-Emp-Count       binary-short  value zero.
000940     03  filler             pic x(04).
000950     03  Ws-Emp-Entry occurs 1 to 60 times depending on Ws-Emp-Count
000960                       indexed by We-Ix.
000970         05  We-Emp-Id          pic 9(4).
000980         05  We-Emp-Name        pic x(20).
000990         05  We-Off-Requested   pic x  occurs 31 times.
001000*        req-2619 - the assigned job type and work type are kept
001010*        as their own arrays now, alongside the display cell, so
001020*        the headcount scans below no longer have to pick the
001030*        job type back out of the printed text.
001040         05  We-Assigned-Jt     pic 9(2)  occurs 31 times.
001050         05  We-Assigned-Wt     pic x     occurs 31 times.
001060         05  We-Day-Code        pic x(16) occurs 31 times.
001070*
001080 01  Ws-Jt-Totals.
001090     03  Ws-Jt-Day-Total    pic 9(3)v9  occurs 4 times.
001100     03  filler             pic x(04).
001110*
001120 01  Ws-Day-Totals.
001130     03  Ws-Day-Total  occurs 31 times pic 9(3)v9.
001140     03  filler             pic x(04).
001150*
001160 01  Ws-Work-Counters.
001170     03  Ws-Month-Days       binary-char.
001180     03  Ws-Day-No           binary-char.
001190     03  Ws-Block-Start      binary-char.
001200     03  Ws-Block-End        binary-char.
001210     03  Ws-Block-Pos        binary-char.
001220     03  Ws-Found-Flag       pic x.
001230         88  Ws-Was-Found            value "Y".
001240     03  Ws-Find-Key         pic 9(4).
001250     03  Ws-Wkd-No           pic 9.
001260     03  Ws-Sk010-Function   pic 9.
001270     03  Ws-Sk010-Date       pic 9(8).
001280     03  Ws-Sk010-Ccyy       pic 9(4).
001290     03  Ws-Sk010-Mm         pic 99.
001300     03  Ws-Sk010-Non-Wkg    pic x.
001310     03  Ws-Sk010-Mth-Days   pic 99.
001320     03  filler              pic x(05).
001330*
001340*    weekday name table for the heading row, compiled in the same
001350*    order as sk010's zeller weekday number - 1 = saturday thru
001360*    7 = friday.
001370 01  Ws-Weekday-Name-Area.
001380     03  filler   pic xxx  value "SAT".
001390     03  filler   pic xxx  value "SUN".
001400     03  filler   pic xxx  value "MON".
001410     03  filler   pic xxx  value "TUE".
001420     03  filler   pic xxx  value "WED".
001430     03  filler   pic xxx  value "THU".
001440     03  filler   pic xxx  value "FRI".
001450 01  Ws-Weekday-Name-Tab redefines Ws-Weekday-Name-Area.
001460     03  Ws-Weekday-Name  pic xxx  occurs 7 times.
001470*
001480 01  Ws-Heading-1.
001490     03  filler   pic x(20)  value "KOSAKU SYSTEMS".
001500     03  filler   pic x(30)  value "MONTHLY SHIFT TABLE".
001510     03  filler   pic x(10)  value "RUN MONTH ".
001520     03  Wh-Run-Month  pic 9(6).
001530     03  filler   pic x(214)  value spaces.
001540 01  Ws-Day-Header-Line.
001550     03  filler        pic x(4)   value spaces.
001560     03  filler        pic x      value spaces.
001570*    req-2621 - named so aa043 can re-set it after the line is
001580*    blanked out; a filler's value clause only holds at program
001590*    start, not across every "move spaces" that follows.
001600     03  Wh2-Label     pic x(20)  value "DAY/WEEKDAY".
001610     03  filler        pic x      value spaces.
001620     03  Wh2-Day-Cell  occurs 15 times.
001630         05  Wh2-Day-Num   pic 99.
001640         05  filler        pic x  value spaces.
001650         05  Wh2-Day-Wk    pic xxx.
001660         05  filler        pic x(10)  value spaces.
001670     03  filler        pic x(14).
001680*
001690*    req-2619 - each cell is now a full job-type name plus an
001700*    (am)/(pm) suffix for a half day, so the column had to grow
001710*    from the old 6-byte work-type+job-id code to fit the widest
001720*    name on file, sub-shokunin, with its suffix attached.
001730 01  Ws-Detail-Line.
001740     03  Wd-Emp-Id     pic 9(4).
001750     03  filler        pic x.
001760     03  Wd-Emp-Name   pic x(20).
001770     03  filler        pic x.
001780     03  Wd-Day-Codes  pic x(16)  occurs 15 times.
001790     03  filler        pic x(14).
001800 01  Ws-Summary-Line.
001810*    req-2621 - Ws-Sum-Label carries the running literal so it
001820*    can be re-set after aa050 blanks the record on every call;
001830*    see the note on Wh2-Label above for why that is necessary.
001840     03  Ws-Sum-Label   pic x(25)  value "JOB TYPE HEADCOUNT ".
001850     03  Ws-Sum-Jt      pic 9(2).
001860     03  filler         pic x.
001870     03  Ws-Sum-Display pic x(16)  occurs 15 times.
001880     03  filler         pic x(12)  value spaces.
001890*
001900*    req-2620 - the daily grand total used to borrow this same
001910*    layout with Ws-Sum-Jt forced to 99, printing "job type
001920*    headcount 99" on the page.  it now has its own line and
001930*    label, built to the same column positions so the figures
001940*    still line up under the per-job-type rows above them.
001950 01  Ws-Total-Line.
001960     03  Wtl-Label       pic x(28)  value "TOTAL".
001970     03  Wtl-Day-Total   pic x(16)  occurs 15 times.
001980     03  filler          pic x(12)  value spaces.
001990*
002000*    req-2618 - headcount cell is built a value at a time in
002010*    zz045, not moved straight off the accumulator, so a zero
002020*    day prints blank and a whole-number day drops its ".0"
002030*    instead of every cell always carrying one decimal place.
002040*    req-2620 folded the daily-total line into the same
002050*    formatting paragraph, so the finished text is built here
002060*    in Ws-Sum-Cell-Text and the caller moves it wherever it
002070*    belongs - the per-job-type row or the grand-total row.
002080 01  Ws-Sum-Cell-Work.
002090     03  Ws-Sum-Work        pic 9(3)v9.
002100     03  Ws-Sum-Work-R redefines Ws-Sum-Work.
002110         05  Ws-Sum-Work-Int   pic 9(3).
002120         05  Ws-Sum-Work-Dec   pic 9.
002130     03  Ws-Sum-Int-Edit    pic zzzz9.
002140     03  Ws-Sum-Dec-Edit    pic zz9.9.
002150     03  Ws-Sum-Cell-Text   pic x(16).
002160*
002170 procedure division.
002180 aa000-Main                  section.
002190     perform  aa005-Get-Run-Parms      thru aa005-Exit
002200     perform  aa010-Load-Employees     thru aa010-Exit
002210     perform  aa015-Load-Off-Requests  thru aa015-Exit
002220     perform  aa020-Get-Month-Days     thru aa020-Exit
002230     perform  aa030-Load-Assignments   thru aa030-Exit
002240     open     output SK-Print-File
002250     move     Skc-Run-Month to Wh-Run-Month
002260     write    SK-Print-Line from Ws-Heading-1
002270     move     1 to Ws-Block-Start
002280     if       Ws-Month-Days < 15
002290              move Ws-Month-Days to Ws-Block-End
002300     else
002310              move 15 to Ws-Block-End
002320     end-if
002330     perform  aa040-Print-Block        thru aa040-Exit
002340     if       Ws-Month-Days > 15
002350              move 16 to Ws-Block-Start
002360              move Ws-Month-Days to Ws-Block-End
002370              perform aa040-Print-Block thru aa040-Exit
002380     end-if
002390     close    SK-Print-File
002400     display  "SK040 - shift table printed for " Ws-Emp-Count
002410              " employees"
002420     stop     run.
002430*
002440 aa005-Get-Run-Parms.
002450     display  "SK040 - monthly shift table report"
002460     display  "Enter run month as ccyymm : " with no advancing
002470     accept   Skc-Run-Month.
002480 aa005-Exit.
002490     exit.
002500*
002510 aa010-Load-Employees.
002520     move     zero to Ws-Emp-Count
002530     open     input SK-Employee-File
002540     read     SK-Employee-File
002550         at end set Ws-Skemp-Eof to true
002560     end-read.
002570 aa010-Loop.
002580     if       Ws-Skemp-Eof
002590              go to aa010-Done
002600     end-if
002610     add      1 to Ws-Emp-Count
002620     set      We-Ix to Ws-Emp-Count
002630     move     Emp-Id   to We-Emp-Id   (We-Ix)
002640     move     Emp-Name to We-Emp-Name (We-Ix)
002650     perform  aa011-Clear-One-Emp thru aa011-Exit
002660     read     SK-Employee-File
002670         at end set Ws-Skemp-Eof to true
002680     end-read
002690     go       to aa010-Loop.
002700 aa010-Done.
002710     close    SK-Employee-File.
002720 aa010-Exit.
002730     exit.
002740*
002750 aa011-Clear-One-Emp.
002760     perform  aa011a-Clear-One-Day thru aa011a-Exit
002770              varying Ws-Day-No from 1 by 1
002780              until Ws-Day-No > 31.
002790 aa011-Exit.
002800     exit.
002810*
002820 aa011a-Clear-One-Day.
002830     move     "N" to We-Off-Requested (We-Ix Ws-Day-No)
002840     move     zero to We-Assigned-Jt  (We-Ix Ws-Day-No)
002850     move     "O" to We-Assigned-Wt   (We-Ix Ws-Day-No)
002860     move     spaces to We-Day-Code   (We-Ix Ws-Day-No).
002870 aa011a-Exit.
002880     exit.
002890*
002900*    request detail (days off) - the grid only needs to know
002910*    whether the employee asked to be off that day at all, not
002920*    the am/pm/full split kept by sk030's off-status logic.
002930 aa015-Load-Off-Requests.
002940     open     input SK-Request-Detail-File
002950     read     SK-Request-Detail-File
002960         at end set Ws-Skrqd-Eof to true
002970     end-read.
002980 aa015-Loop.
002990     if       Ws-Skrqd-Eof
003000              go to aa015-Done
003010     end-if
003020     if       Rd-Date (1:6) = Skc-Run-Month
003030              move Rd-Emp-Id to Ws-Find-Key
003040              perform zz040-Find-Employee thru zz040-Exit
003050              if      Ws-Was-Found
003060                      move Rd-Date (7:2) to Ws-Day-No
003070                      move "Y" to We-Off-Requested (We-Ix Ws-Day-No)
003080              end-if
003090     end-if
003100     read     SK-Request-Detail-File
003110         at end set Ws-Skrqd-Eof to true
003120     end-read
003130     go       to aa015-Loop.
003140 aa015-Done.
003150     close    SK-Request-Detail-File.
003160 aa015-Exit.
003170     exit.
003180*
003190 aa020-Get-Month-Days.
003200     move     Skc-Run-Ccyy to Ws-Sk010-Ccyy
003210     move     Skc-Run-Mm   to Ws-Sk010-Mm
003220     move     2 to Ws-Sk010-Function
003230     call     "sk010" using Ws-Sk010-Function Ws-Sk010-Date
003240                             Ws-Sk010-Ccyy Ws-Sk010-Mm
003250                             Ws-Sk010-Non-Wkg Ws-Sk010-Mth-Days
003260     move     Ws-Sk010-Mth-Days to Ws-Month-Days.
003270 aa020-Exit.
003280     exit.
003290*
003300*    the assignment file is employee-major, date-ascending, so
003310*    the day codes for one employee arrive together.
003320 aa030-Load-Assignments.
003330     open     input SK-Assignment-File
003340     read     SK-Assignment-File
003350         at end set Ws-Skasn-Eof to true
003360     end-read.
003370 aa030-Loop.
003380     if       Ws-Skasn-Eof
003390              go to aa030-Done
003400     end-if
003410     if       As-Date (1:6) = Skc-Run-Month
003420              move As-Emp-Id to Ws-Find-Key
003430              perform zz040-Find-Employee thru zz040-Exit
003440              if      Ws-Was-Found
003450                       move As-Date-Dd to Ws-Day-No
003460                       perform zz041-Set-Day-Code thru zz041-Exit
003470              end-if
003480     end-if
003490     read     SK-Assignment-File
003500         at end set Ws-Skasn-Eof to true
003510     end-read
003520     go       to aa030-Loop.
003530 aa030-Done.
003540     close    SK-Assignment-File.
003550 aa030-Exit.
003560     exit.
003570*
003580 zz040-Find-Employee.
003590     move     "N" to Ws-Found-Flag
003600     perform  zz040a-Check-One-Slot thru zz040a-Exit
003610              varying We-Ix from 1 by 1
003620              until We-Ix > Ws-Emp-Count.
003630 zz040-Exit.
003640     exit.
003650*
003660 zz040a-Check-One-Slot.
003670     if       We-Emp-Id (We-Ix) = Ws-Find-Key and Ws-Found-Flag = "N"
003680              move "Y" to Ws-Found-Flag
003690     end-if.
003700 zz040a-Exit.
003710     exit.
003720*
003730*    the day code - kikyu (a request-detail line exists for this
003740*    date) or chokyu (no request on file, so it is an
003750*    office-arranged adjustment off) when the day is not worked;
003760*    req-2613, the office could not tell the two apart on the
003770*    old three-character grid.  a worked day keeps its job type
003780*    and work type in their own arrays and defers the cell text
003790*    itself to zz041a - req-2619, the printed cell now has to
003800*    carry the job-type name, not just a code that meant nothing
003810*    without the job-type table in hand.
003820 zz041-Set-Day-Code.
003830     if       As-Jt-Id = zero
003840              move zero to We-Assigned-Jt (We-Ix Ws-Day-No)
003850              move "O"  to We-Assigned-Wt (We-Ix Ws-Day-No)
003860              if      We-Off-Requested (We-Ix Ws-Day-No) = "Y"
003870                      move "KIKYU"  to We-Day-Code (We-Ix Ws-Day-No)
003880              else
003890                      move "CHOKYU" to We-Day-Code (We-Ix Ws-Day-No)
003900              end-if
003910     else
003920              move As-Jt-Id     to We-Assigned-Jt (We-Ix Ws-Day-No)
003930              move As-Work-Type to We-Assigned-Wt (We-Ix Ws-Day-No)
003940              perform zz041a-Build-Jobtype-Cell thru zz041a-Exit
003950     end-if.
003960 zz041-Exit.
003970     exit.
003980*
003990*    req-2619 - job-type name comes straight off the compiled
004000*    table by subscripting on the job-type id, the id doubles as
004010*    the table position so no search is needed; the am/pm suffix
004020*    only applies to a half day, a full day gets the bare name.
004030 zz041a-Build-Jobtype-Cell.
004040     move     spaces to We-Day-Code (We-Ix Ws-Day-No)
004050     move     Jt-Name (As-Jt-Id) to We-Day-Code (We-Ix Ws-Day-No) (1:12)
004060     evaluate As-Work-Type
004070         when "M"  move "(AM)" to We-Day-Code (We-Ix Ws-Day-No) (13:4)
004080         when "A"  move "(PM)" to We-Day-Code (We-Ix Ws-Day-No) (13:4)
004090     end-evaluate.
004100 zz041a-Exit.
004110     exit.
004120*
004130 aa040-Print-Block.
004140     move     spaces to SK-Print-Line
004150     write    SK-Print-Line
004160     perform  aa043-Print-Day-Header thru aa043-Exit
004170     perform  aa041-Print-One-Emp thru aa041-Exit
004180              varying We-Ix from 1 by 1
004190              until We-Ix > Ws-Emp-Count
004200     perform  aa050-Print-Jt-Summary thru aa050-Exit
004210              varying SK-Jt-Ix from 1 by 1
004220              until SK-Jt-Ix > 4
004230     perform  aa060-Print-Day-Total  thru aa060-Exit.
004240 aa040-Exit.
004250     exit.
004260*
004270 aa041-Print-One-Emp.
004280     move     spaces to Ws-Detail-Line
004290     move     We-Emp-Id   (We-Ix) to Wd-Emp-Id
004300     move     We-Emp-Name (We-Ix) to Wd-Emp-Name
004310     perform  aa042-Move-One-Day thru aa042-Exit
004320              varying Ws-Day-No from Ws-Block-Start by 1
004330              until Ws-Day-No > Ws-Block-End
004340     write    SK-Print-Line from Ws-Detail-Line.
004350 aa041-Exit.
004360     exit.
004370*
004380 aa042-Move-One-Day.
004390     compute  Ws-Block-Pos = Ws-Day-No - Ws-Block-Start + 1
004400     move     We-Day-Code (We-Ix Ws-Day-No)
004410              to Wd-Day-Codes (Ws-Block-Pos).
004420 aa042-Exit.
004430     exit.
004440*
004450*    req-2613 - day-number/weekday heading row for this block, so
004460*    the office can read the grid without counting columns.  the
004470*    weekday comes from sk010 function 3, zeller's congruence.
004480 aa043-Print-Day-Header.
004490     move     spaces to Ws-Day-Header-Line
004500     move     "DAY/WEEKDAY" to Wh2-Label
004510     perform  zz044-Build-One-Header-Cell thru zz044-Exit
004520              varying Ws-Day-No from Ws-Block-Start by 1
004530              until Ws-Day-No > Ws-Block-End
004540     write    SK-Print-Line from Ws-Day-Header-Line.
004550 aa043-Exit.
004560     exit.
004570*
004580 zz044-Build-One-Header-Cell.
004590     compute  Ws-Block-Pos = Ws-Day-No - Ws-Block-Start + 1
004600     move     Skc-Run-Ccyy to SK-Cal-Ccyy
004610     move     Skc-Run-Mm   to SK-Cal-Mm
004620     move     Ws-Day-No    to SK-Cal-Dd
004630     move     SK-Cal-Date  to Ws-Sk010-Date
004640     move     3 to Ws-Sk010-Function
004650     call     "sk010" using Ws-Sk010-Function Ws-Sk010-Date
004660                             Ws-Sk010-Ccyy Ws-Sk010-Mm
004670                             Ws-Sk010-Non-Wkg Ws-Sk010-Mth-Days
004680     move     Ws-Sk010-Mth-Days to Ws-Wkd-No
004690     move     Ws-Day-No to Wh2-Day-Num (Ws-Block-Pos)
004700     move     Ws-Weekday-Name (Ws-Wkd-No) to Wh2-Day-Wk (Ws-Block-Pos).
004710 zz044-Exit.
004720     exit.
004730*
004740*    per-job-type daily headcount, recomputed for this block by
004750*    scanning every employee's day code - the assignment file
004760*    itself has no jobtype-major view to sum instead.
004770 aa050-Print-Jt-Summary.
004780     move     spaces to Ws-Summary-Line
004790     move     "JOB TYPE HEADCOUNT " to Ws-Sum-Label
004800     move     SK-Jt-Ix to Ws-Sum-Jt
004810     perform  aa051-Sum-One-Day thru aa051-Exit
004820              varying Ws-Day-No from Ws-Block-Start by 1
004830              until Ws-Day-No > Ws-Block-End
004840     write    SK-Print-Line from Ws-Summary-Line.
004850 aa050-Exit.
004860     exit.
004870*
004880 aa051-Sum-One-Day.
004890     compute  Ws-Block-Pos = Ws-Day-No - Ws-Block-Start + 1
004900     move     zero to Ws-Jt-Day-Total (SK-Jt-Ix)
004910     perform  aa052-Add-One-Emp thru aa052-Exit
004920              varying We-Ix from 1 by 1
004930              until We-Ix > Ws-Emp-Count
004940     move     Ws-Jt-Day-Total (SK-Jt-Ix) to Ws-Sum-Work
004950     perform  zz045-Format-Summary-Cell thru zz045-Exit
004960     move     Ws-Sum-Cell-Text to Ws-Sum-Display (Ws-Block-Pos).
004970 aa051-Exit.
004980     exit.
004990*
005000*    req-2619 - the scan now checks the job type kept in
005010*    We-Assigned-Jt rather than picking two digits back out of
005020*    the printed cell, since the cell no longer carries them.
005030 aa052-Add-One-Emp.
005040     if       We-Assigned-Jt (We-Ix Ws-Day-No) = Ws-Sum-Jt
005050              evaluate We-Assigned-Wt (We-Ix Ws-Day-No)
005060                  when "F"  add 1.0 to Ws-Jt-Day-Total (SK-Jt-Ix)
005070                  when "M"  add 0.5 to Ws-Jt-Day-Total (SK-Jt-Ix)
005080                  when "A"  add 0.5 to Ws-Jt-Day-Total (SK-Jt-Ix)
005090              end-evaluate
005100     end-if.
005110 aa052-Exit.
005120     exit.
005130*
005140*    daily grand total - all job types together, this block only.
005150*    req-2620 - own line and label, no more borrowing the
005160*    per-job-type format with a dummy job type of 99.
005170 aa060-Print-Day-Total.
005180     move     spaces to Ws-Total-Line
005190     move     "TOTAL" to Wtl-Label
005200     perform  aa061-Sum-All-Day thru aa061-Exit
005210              varying Ws-Day-No from Ws-Block-Start by 1
005220              until Ws-Day-No > Ws-Block-End
005230     write    SK-Print-Line from Ws-Total-Line.
005240 aa060-Exit.
005250     exit.
005260*
005270 aa061-Sum-All-Day.
005280     compute  Ws-Block-Pos = Ws-Day-No - Ws-Block-Start + 1
005290     move     zero to Ws-Day-Total (Ws-Day-No)
005300     perform  aa062-Add-One-Emp-Total thru aa062-Exit
005310              varying We-Ix from 1 by 1
005320              until We-Ix > Ws-Emp-Count
005330     move     Ws-Day-Total (Ws-Day-No) to Ws-Sum-Work
005340     perform  zz045-Format-Summary-Cell thru zz045-Exit
005350     move     Ws-Sum-Cell-Text to Wtl-Day-Total (Ws-Block-Pos).
005360 aa061-Exit.
005370     exit.
005380*
005390*    req-2618 - 0 prints blank, a whole day-count drops the
005400*    decimal, anything else keeps the one decimal place - see
005410*    spec rule for the headcount line.  req-2620 - result is
005420*    left in Ws-Sum-Cell-Text, not moved to a display array
005430*    directly, so both the per-job-type row and the grand-total
005440*    row can call this same paragraph.
005450 zz045-Format-Summary-Cell.
005460     move     spaces to Ws-Sum-Cell-Text
005470     if       Ws-Sum-Work not = zero
005480        if    Ws-Sum-Work-Dec = zero
005490              move Ws-Sum-Work-Int to Ws-Sum-Int-Edit
005500              move Ws-Sum-Int-Edit to Ws-Sum-Cell-Text (1:5)
005510        else
005520              move Ws-Sum-Work to Ws-Sum-Dec-Edit
005530              move Ws-Sum-Dec-Edit to Ws-Sum-Cell-Text (1:5)
005540        end-if
005550     end-if.
005560 zz045-Exit.
005570     exit.
005580*
005590*    every employee's day this day, whatever job type - the
005600*    daily grand total does not care which one.  req-2619 - work
005610*    type comes off We-Assigned-Wt now, not the first byte of
005620*    the printed cell.
005630 aa062-Add-One-Emp-Total.
005640     evaluate We-Assigned-Wt (We-Ix Ws-Day-No)
005650         when "F"  add 1.0 to Ws-Day-Total (Ws-Day-No)
005660         when "M"  add 0.5 to Ws-Day-Total (Ws-Day-No)
005670         when "A"  add 0.5 to Ws-Day-Total (Ws-Day-No)
005680     end-evaluate.
005690 aa062-Exit.
005700     exit.
005710*
