000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE EMPLOYEE   *
000040*         ROSTER FILE                  *
000050*    USES EMP-ID AS KEY                *
000060*****************************************
000070* FILE SIZE 33 BYTES, PADDED TO 40 BY FILLER FOR GROWTH.
000080*
000090* 04/01/26 TKY - CREATED.
000100* 19/01/26 TKY - ADDED EMP-QUAL-TAB REDEFINE FOR TABLE-DRIVEN
000110*                QUALIFICATION LOOKUP IN SK030.
000120*
000130 01  SK-Employee-Record.
000140     03  Emp-Id                pic 9(4).
000150     03  Emp-Name              pic x(20).
000160*   F = full time, D = dependent (informational only).
000170     03  Emp-Type              pic x.
000180*   Display / roster sort sequence.
000190     03  Emp-Sort              pic 9(4).
000200*   Y/N qualification flag per job type, 1 thru 4.
000210*   1 = SHOKUNIN, 2 = SUB-SHOKUNIN, 3 = DATA, 4 = SONOTA.
000220     03  Emp-Qual-Flags.
000230         05  Emp-Qual-1        pic x.
000240         05  Emp-Qual-2        pic x.
000250         05  Emp-Qual-3        pic x.
000260         05  Emp-Qual-4        pic x.
000270*   Table view of the four flags above, for subscripted lookup.
000280     03  Emp-Qual-Tab redefines Emp-Qual-Flags.
000290         05  Emp-Qual-Flag     pic x  occurs 4 times.
000300     03  filler                pic x(07).
000310*
