000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE REQUEST    *
000040*   DETAIL FILE (REQUESTED DAYS OFF)   *
000050*   SORTED BY EMPLOYEE THEN DATE       *
000060*****************************************
000070* FILE SIZE 13 BYTES, PADDED TO 17 BY FILLER FOR GROWTH.
000080*
000090* 05/01/26 TKY - CREATED.
000100*
000110 01  SK-Request-Detail-Record.
000120     03  Rd-Emp-Id             pic 9(4).
000130     03  Rd-Date               pic 9(8).
000140*   A = AM OFF, P = PM OFF, F = FULL DAY OFF.
000150     03  Rd-Period             pic x.
000160     03  filler                pic x(04).
000170*
