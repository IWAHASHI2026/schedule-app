000010*
000020*    KOSAKU SYSTEMS SHIFT SCHEDULING SUITE
000030*    DAILY MANNING REQUIREMENT - TEMPLATE EXPANSION
000040*
000050*    EXPANDS THE COMPILED WEEKDAY MANNING TEMPLATE INTO ONE
000060*    DAILY-REQUIREMENT RECORD PER (DATE,JOB-TYPE) FOR THE RUN
000070*    MONTH, SKIPPING SATURDAYS, SUNDAYS AND HOLIDAYS.  RE-RUNS
000080*    FOR A MONTH ALREADY EXPANDED OVERWRITE THAT MONTH ONLY -
000090*    OTHER MONTHS ON THE FILE ARE CARRIED FORWARD UNCHANGED.
000100*
000110 identification          division.
000120 program-id.             sk020.
000130 author.                 T Kajiyama.
000140 installation.           Kosaku Systems, Ota-Ku, Tokyo.
000150 date-written.           11/02/1987.
000160 date-compiled.
000170 security.               Confidential - Kosaku Systems in-house use only.
000180*
000190* Change log.
000200*
000210* 11/02/87 tk  req-0002 created.
000220* 30/07/88 tk  req-0019 template widened from 3 to 4 job types
000230*              when the data-entry role split out of sonota.
000240* 14/03/91 mh  req-0061 rewritten as a proper old-master/new-
000250*              transaction merge so re-running a month no longer
000260*              duplicates requirement lines.
000270* 08/12/94 mh  req-0079 skdrqn temp file renamed over skdrq via
000280*              cbl_rename_file instead of the old jcl copy step.
000290* 30/10/98 mh  req-0102 y2k - month held as 9(6) throughout.
000300* 05/01/26 tky req-2603 template refreshed for the current
000310*              4-job-type manning pattern, friday data allowance
000320*              reduced by 1 per office memo.
000330*
000340 environment             division.
000350 copy "envdiv.cob".
000360 input-output            section.
000370 file-control.
000380 copy "selskdrq.cob".
000390 select  SK-Daily-Requirement-New  assign to "SKDRQN"
000400         organization is line sequential
000410         file status is Ws-Skdrqn-Status.
000420 data                    division.
000430 file section.
000440 copy "fdskdrq.cob".
000450 fd  SK-Daily-Requirement-New
000460     label records are standard.
000470 copy "wsskdrq.cob" replacing SK-Daily-Requirement-Record
000480                           by SK-Daily-Requirement-New-Rec.
000490 working-storage section.
000500 77  Prog-Name             pic x(15)  value "SK020 (2603)".
000510 copy "wsskcal.cob".
000520 copy "wsskcoh.cob".
000530 77  Ws-Skdrq-Status        pic xx  value "00".
000540     88  Ws-Skdrq-Eof               value "10".
000550 77  Ws-Skdrqn-Status       pic xx  value "00".
000560*
000570* compiled weekday manning template, 0 = monday ... 4 = friday.
000580 01  SK-Template-Area.
000590     03  filler  pic x(20)  value "01010020100302004010".
000600     03  filler  pic x(20)  value "01010020100302004010".
000610     03  filler  pic x(20)  value "01010020100302004010".
000620     03  filler  pic x(20)  value "01010020100302004010".
000630     03  filler  pic x(20)  value "01010020100301004010".
000640 01  SK-Template-Table redefines SK-Template-Area.
000650     03  SK-Template-Weekday  occurs 5 times indexed by SK-Wd-Ix.
000660         05  SK-Template-Entry  occurs 4 times indexed by SK-Je-Ix.
000670             07  Tpl-Jt-Id      pic 9(2).
000680             07  Tpl-Count      pic 9(2)v9.
000690*
000700* the freshly expanded month, built ascending by date then job
000710* type so it can be dropped straight into the merge pass.
000720 01  Ws-New-Req-Table.
000730     03  Ws-New-Req-Entry  occurs 130 times indexed by SK-Nr-Ix.
000740         05  Ws-New-Req-Date    pic 9(8).
000750         05  Ws-New-Req-Jt-Id   pic 9(2).
000760         05  Ws-New-Req-Count   pic 9(2)v9.
000770     03  filler                 pic x(04).
000780 77  Ws-New-Req-Total      binary-long   value zero.
000790*
000800*    day/weekday scratch fields for aa020's calendar walk, and the
000810*    two file-copy counters displayed in the run summary line.
000820 01  Ws-Work-Counters.
000830     03  Ws-Day-No          binary-char.
000840     03  Ws-Month-Days      binary-char.
000850     03  Ws-Non-Working     pic x.
000860     03  Ws-Weekday-Ix      binary-char.
000870     03  Ws-Rec-Cnt-In      binary-long   value zero.
000880     03  Ws-Rec-Cnt-Out     binary-long   value zero.
000890     03  filler             pic x(06).
000900*
000910 77  Ws-Rename-Status       binary-long   value zero.
000920 77  Ws-Old-Name            pic x(20)  value "SKDRQ".
000930 77  Ws-New-Name            pic x(20)  value "SKDRQN".
000940*
000950 procedure division.
000960*    three passes : build the month's requirement lines entirely
000970*    in memory first (aa020), then merge them onto the file in
000980*    one sweep (aa030) - keeps the file open for writing only
000990*    once, same discipline sk030 and sk040 both follow.
001000 aa000-Main                  section.
001010     perform  aa005-Get-Run-Parms    thru aa005-Exit
001020     perform  aa020-Build-Month-Table thru aa020-Exit
001030     perform  aa030-Merge-Requirement-File thru aa030-Exit
001040     display  "SK020 - " Ws-New-Req-Total " requirement lines built, "
001050              Ws-Rec-Cnt-Out " total lines on file"
001060     stop     run.
001070*
001080*    only the run month is asked for - the template itself is a
001090*    compiled constant, not something operations keys in.
001100 aa005-Get-Run-Parms.
001110     display  "SK020 - shift requirement expansion"
001120     display  "Enter run month as ccyymm : " with no advancing
001130     accept   Skc-Run-Month.
001140 aa005-Exit.
001150     exit.
001160*
001170*    walk every calendar day of the run month, skip non-working
001180*    days via sk010, then drop in the template entries for the
001190*    day's weekday.
001200 aa020-Build-Month-Table.
001210*    function 2 - month length only, so the day loop below knows
001220*    where to stop without a hand-kept days-in-month table.
001230     move     zero to Ws-New-Req-Total
001240     move     Skc-Run-Ccyy to Lk-Ccyy
001250     move     Skc-Run-Mm   to Lk-Mm
001260     move     2 to Lk-Function
001270     call     "sk010" using Lk-Function Lk-Date Lk-Ccyy Lk-Mm
001280                             Lk-Non-Working Lk-Month-Days
001290     move     Lk-Month-Days to Ws-Month-Days
001300     move     1 to Ws-Day-No.
001310 aa020-Day-Loop.
001320     if       Ws-Day-No > Ws-Month-Days
001330              go to aa020-Exit
001340     end-if
001350     move     Skc-Run-Ccyy to SK-Cal-Ccyy
001360     move     Skc-Run-Mm   to SK-Cal-Mm
001370     move     Ws-Day-No    to SK-Cal-Dd
001380     move     1 to Lk-Function
001390     move     SK-Cal-Date  to Lk-Date
001400     call     "sk010" using Lk-Function Lk-Date Lk-Ccyy Lk-Mm
001410                             Lk-Non-Working Lk-Month-Days
001420*    function 1 - is this date a saturday, sunday or gazetted
001430*    holiday; the template has no entries for those days anyway,
001440*    but skipping here saves walking all 4 job types for nothing.
001450     if       Lk-Non-Working = "Y"
001460              add 1 to Ws-Day-No
001470              go to aa020-Day-Loop
001480     end-if
001490     perform  zz070-Compute-Weekday-Ix thru zz070-Exit
001500     if       Ws-Weekday-Ix < 1 or Ws-Weekday-Ix > 5
001510              add 1 to Ws-Day-No
001520              go to aa020-Day-Loop
001530     end-if
001540     set      SK-Wd-Ix to Ws-Weekday-Ix
001550     perform  aa025-Apply-Template-Day thru aa025-Exit
001560     add      1 to Ws-Day-No
001570     go       to aa020-Day-Loop.
001580 aa020-Exit.
001590     exit.
001600*
001610*    one template row (all 4 job types) for the weekday sk-wd-ix
001620*    already points at - the row itself was set in aa020-day-loop.
001630 aa025-Apply-Template-Day.
001640     perform  aa026-Apply-One-Entry thru aa026-Exit
001650              varying SK-Je-Ix from 1 by 1
001660              until SK-Je-Ix > 4.
001670 aa025-Exit.
001680     exit.
001690*
001700 aa026-Apply-One-Entry.
001710*    a zero count in the template means that job type is not
001720*    manned on this weekday at all - sonota on a friday, say -
001730*    so no requirement line is built for it.
001740     if       Tpl-Count (SK-Wd-Ix SK-Je-Ix) = zero
001750              go to aa026-Exit
001760     end-if
001770*    ws-new-req-total both counts the entries built so far and
001780*    doubles as the next free slot - one add serves both jobs.
001790     set      SK-Nr-Ix to Ws-New-Req-Total
001800     set      SK-Nr-Ix up by 1
001810     move     SK-Cal-Date to Ws-New-Req-Date (SK-Nr-Ix)
001820     move     Tpl-Jt-Id (SK-Wd-Ix SK-Je-Ix) to Ws-New-Req-Jt-Id (SK-Nr-Ix)
001830     move     Tpl-Count (SK-Wd-Ix SK-Je-Ix) to Ws-New-Req-Count (SK-Nr-Ix)
001840     add      1 to Ws-New-Req-Total.
001850 aa026-Exit.
001860     exit.
001870*
001880*    weekday-ix : 1 = monday ... 5 = friday, derived from
001890*    sk-cal-weekday (1=sat,2=sun,3=mon...7=fri) via sk010.
001900 zz070-Compute-Weekday-Ix.
001910     move     SK-Cal-Weekday to Ws-Weekday-Ix
001920     subtract 2 from Ws-Weekday-Ix.
001930 zz070-Exit.
001940     exit.
001950*
001960*    classic old-master / new-transaction merge : records for
001970*    months before the run month are copied untouched, the
001980*    freshly built run-month block is written in their place,
001990*    then any records for months after the run month are copied
002000*    untouched.  skdrqn is then renamed over skdrq.
002010 aa030-Merge-Requirement-File.
002020*    old file and new file are both open together throughout -
002030*    this is a copy-forward, not an in-place rewrite, since
002040*    line sequential files cannot be updated in place.
002050     open     input SK-Daily-Requirement-File
002060     open     output SK-Daily-Requirement-New
002070     move     zero to Ws-Rec-Cnt-In Ws-Rec-Cnt-Out
002080     read     SK-Daily-Requirement-File
002090         at end set Ws-Skdrq-Eof to true
002100     end-read.
002110*    stage 1 of 3 - carry forward every record for a month before
002120*    the one being rebuilt, untouched.
002130 aa030-Copy-Before.
002140     if       Ws-Skdrq-Eof
002150              go to aa030-Write-New
002160     end-if
002170     if       Dr-Date in SK-Daily-Requirement-Record (1:6)
002180              not < Skc-Run-Month
002190              go to aa030-Write-New
002200     end-if
002210     add      1 to Ws-Rec-Cnt-In
002220     move     SK-Daily-Requirement-Record to SK-Daily-Requirement-New-Rec
002230     write    SK-Daily-Requirement-New-Rec
002240     add      1 to Ws-Rec-Cnt-Out
002250     read     SK-Daily-Requirement-File
002260         at end set Ws-Skdrq-Eof to true
002270     end-read
002280     go       to aa030-Copy-Before.
002290*    stage 2 of 3 - drop in the freshly built run-month block, all
002300*    at once, in place of whatever the file held for that month.
002310 aa030-Write-New.
002320     perform  aa031-Write-One-New thru aa031-Exit
002330              varying SK-Nr-Ix from 1 by 1
002340              until SK-Nr-Ix > Ws-New-Req-Total.
002350     go       to aa030-Skip-Current.
002360*
002370 aa031-Write-One-New.
002380     move     Ws-New-Req-Date  (SK-Nr-Ix)
002390              to Dr-Date  in SK-Daily-Requirement-New-Rec
002400     move     Ws-New-Req-Jt-Id (SK-Nr-Ix)
002410              to Dr-Jt-Id in SK-Daily-Requirement-New-Rec
002420     move     Ws-New-Req-Count (SK-Nr-Ix)
002430              to Dr-Count in SK-Daily-Requirement-New-Rec
002440     write    SK-Daily-Requirement-New-Rec
002450     add      1 to Ws-Rec-Cnt-Out.
002460 aa031-Exit.
002470     exit.
002480*    the old run-month records are still sitting unread on the
002490*    input file at this point - they are read past and discarded
002500*    here, since the new block just written replaces them.
002510 aa030-Skip-Current.
002520     if       Ws-Skdrq-Eof
002530              go to aa030-Copy-After
002540     end-if
002550     if       Dr-Date in SK-Daily-Requirement-Record (1:6)
002560              = Skc-Run-Month
002570              add 1 to Ws-Rec-Cnt-In
002580              read SK-Daily-Requirement-File
002590                  at end set Ws-Skdrq-Eof to true
002600              end-read
002610              go to aa030-Skip-Current
002620     end-if.
002630*    stage 3 of 3 - carry forward every record for a month after
002640*    the one being rebuilt, untouched, same as stage 1.
002650 aa030-Copy-After.
002660     if       Ws-Skdrq-Eof
002670              go to aa030-Finish
002680     end-if
002690     add      1 to Ws-Rec-Cnt-In
002700     move     SK-Daily-Requirement-Record to SK-Daily-Requirement-New-Rec
002710     write    SK-Daily-Requirement-New-Rec
002720     add      1 to Ws-Rec-Cnt-Out
002730     read     SK-Daily-Requirement-File
002740         at end set Ws-Skdrq-Eof to true
002750     end-read
002760     go       to aa030-Copy-After.
002770*    delete-then-rename over the live file name, req-0079's fix
002780*    for the old jcl copy step, which left a window where a job
002790*    failure could strand skdrqn without ever renaming it in.
002800 aa030-Finish.
002810     close    SK-Daily-Requirement-File
002820     close    SK-Daily-Requirement-New
002830     call     "CBL_DELETE_FILE" using Ws-Old-Name
002840                               giving Ws-Rename-Status
002850     call     "CBL_RENAME_FILE" using Ws-New-Name Ws-Old-Name
002860                               giving Ws-Rename-Status.
002870 aa030-Exit.
002880     exit.
002890*
