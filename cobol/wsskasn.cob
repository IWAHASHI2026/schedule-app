000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE OUTPUT     *
000040*   ASSIGNMENT FILE (THE MONTH GRID)   *
000050*   EMPLOYEE-MAJOR, DATE ASCENDING     *
000060*****************************************
000070* FILE SIZE 17 BYTES, PADDED TO 20 BY FILLER FOR GROWTH.
000080*
000090* 06/01/26 TKY - CREATED.
000100* 21/01/26 TKY - ADDED AS-DATE-PARTS REDEFINE, NEEDED BY SK040
000110*                WHEN SPLITTING THE MONTH INTO REPORT BLOCKS.
000120*
000130 01  SK-Assignment-Record.
000140     03  As-Emp-Id             pic 9(4).
000150     03  As-Date               pic 9(8).
000160     03  As-Date-Parts redefines As-Date.
000170         05  As-Date-Ccyy      pic 9(4).
000180         05  As-Date-Mm        pic 9(2).
000190         05  As-Date-Dd        pic 9(2).
000200*   00 = NONE (OFF), OTHERWISE THE ASSIGNED JOB TYPE.
000210     03  As-Jt-Id              pic 9(2).
000220*   F = FULL DAY, M = MORNING HALF (PM WAS OFF),
000230*   A = AFTERNOON HALF (AM WAS OFF), O = OFF.
000240     03  As-Work-Type          pic x.
000250*   1.0 FULL, 0.5 HALF, 0.0 OFF.
000260     03  As-Headcount          pic 9v9.
000270     03  filler                pic x(03).
000280*
