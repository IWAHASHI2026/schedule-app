000010*
000020*    KOSAKU SYSTEMS SHIFT SCHEDULING SUITE
000030*    RETENTION CLEANUP
000040*
000050*    PURGES SHIFT REQUESTS, REQUEST DETAIL, DAILY MANNING
000060*    REQUIREMENTS AND ASSIGNMENTS ONCE THEY ARE OLDER THAN
000070*    THE 13-MONTH RETENTION WINDOW.  A COPY-SKIP-REWRITE PASS
000080*    AGAINST EACH FILE IN TURN, SAME TECHNIQUE AS SK020'S
000090*    OLD-MASTER/NEW-TRANSACTION MERGE.
000100*
000110 identification          division.
000120 program-id.             sk060.
000130 author.                 T Kajiyama.
000140 installation.           Kosaku Systems, Ota-Ku, Tokyo.
000150 date-written.           05/10/1988.
000160 date-compiled.
000170 security.               Confidential - Kosaku Systems in-house use only.
000180*
000190* Change log.
000200*
000210* 05/10/88 tk  req-0025 created - 12 month window, requests only.
000220* 12/06/91 tk  req-0044 window widened to 13 months per the
000230*              office's year-end reconciliation practice.
000240* 03/03/94 mh  req-0067 added the daily requirement and
000250*              assignment files to the purge, they were growing
000260*              unchecked.
000270* 30/10/98 mh  req-0102 y2k - cutoff month borrow now works across
000280*              the century boundary, checked against 1999/2000.
000290* 17/03/07 jt  req-0133 purge window boundary corrected, records
000300*              dated exactly on the cutoff month were being kept
000310*              one month longer than the office intended.
000320* 11/01/26 tky req-2613 rebuilt as four cbl_rename_file passes
000330*              instead of the old sort/merge job stream - the
000340*              volumes here do not need a sort step.
000350* 29/01/26 tky req-2622 kept the raw bytes of the runtime
000360*              library return code alongside the binary-long
000370*              view - operations wanted the hex dump when a
000380*              rename came back non-zero, not just the number.
000390*
000400 environment             division.
000410 copy "envdiv.cob".
000420 input-output            section.
000430 file-control.
000440 copy "selsksrq.cob".
000450 select  SK-Shift-Request-New assign to "SKSRQN"
000460         organization is line sequential
000470         file status is Ws-Sksrqn-Status.
000480 copy "selskrqd.cob".
000490 select  SK-Request-Detail-New assign to "SKRQDN"
000500         organization is line sequential
000510         file status is Ws-Skrqdn-Status.
000520 copy "selskdrq.cob".
000530 select  SK-Daily-Requirement-New assign to "SKDRQN"
000540         organization is line sequential
000550         file status is Ws-Skdrqn-Status.
000560 copy "selskasn.cob".
000570 select  SK-Assignment-New assign to "SKASNN"
000580         organization is line sequential
000590         file status is Ws-Skasnn-Status.
000600 data                    division.
000610 file section.
000620 copy "fdsksrq.cob".
000630 fd  SK-Shift-Request-New label records are standard.
000640 copy "wssksrq.cob" replacing SK-Shift-Request-Record
000650                     by SK-Shift-Request-New-Rec.
000660 copy "fdskrqd.cob".
000670 fd  SK-Request-Detail-New label records are standard.
000680 copy "wsskrqd.cob" replacing SK-Request-Detail-Record
000690                     by SK-Request-Detail-New-Rec.
000700 copy "fdskdrq.cob".
000710 fd  SK-Daily-Requirement-New label records are standard.
000720 copy "wsskdrq.cob" replacing SK-Daily-Requirement-Record
000730                     by SK-Daily-Requirement-New-Rec.
000740 copy "fdskasn.cob".
000750 fd  SK-Assignment-New label records are standard.
000760 copy "wsskasn.cob" replacing SK-Assignment-Record
000770                     by SK-Assignment-New-Rec.
000780 working-storage section.
000790 77  Prog-Name              pic x(15)  value "SK060 (2613)".
000800 copy "wsskcoh.cob".
000810*
000820 01  Ws-File-Status.
000830     03  Ws-Sksrq-Status    pic xx  value "00".
000840         88  Ws-Sksrq-Eof           value "10".
000850     03  Ws-Sksrqn-Status   pic xx  value "00".
000860     03  Ws-Skrqd-Status    pic xx  value "00".
000870         88  Ws-Skrqd-Eof           value "10".
000880     03  Ws-Skrqdn-Status   pic xx  value "00".
000890     03  Ws-Skdrq-Status    pic xx  value "00".
000900         88  Ws-Skdrq-Eof           value "10".
000910     03  Ws-Skdrqn-Status   pic xx  value "00".
000920     03  Ws-Skasn-Status    pic xx  value "00".
000930         88  Ws-Skasn-Eof           value "10".
000940     03  Ws-Skasnn-Status   pic xx  value "00".
000950     03  filler             pic x(04).
000960*
000970 01  Ws-Work-Counters.
000980     03  Ws-Srq-Kept        binary-long  value zero.
000990     03  Ws-Srq-Purged      binary-long  value zero.
001000     03  Ws-Rqd-Kept        binary-long  value zero.
001010     03  Ws-Rqd-Purged      binary-long  value zero.
001020     03  Ws-Drq-Kept        binary-long  value zero.
001030     03  Ws-Drq-Purged      binary-long  value zero.
001040     03  Ws-Asn-Kept        binary-long  value zero.
001050     03  Ws-Asn-Purged      binary-long  value zero.
001060     03  Ws-Rename-Status   binary-long.
001070*    req-2622 - byte view of the return code, for the odd
001080*    non-zero rename outcomes that don't decode sensibly as a
001090*    plain binary-long on this system - want the raw bytes in
001100*    the operations log when that happens, not just the number.
001110     03  Ws-Rename-Status-X redefines Ws-Rename-Status.
001120         05  Ws-Rename-Status-Bytes  pic x(4).
001130     03  filler             pic x(04).
001140*
001150 01  Ws-Rename-Names.
001160     03  Ws-Old-Name        pic x(20).
001170     03  Ws-New-Name        pic x(20).
001180     03  filler             pic x(04).
001190*
001200 procedure division.
001210*    the four files are purged in an independent pass each, one
001220*    file fully closed and renamed before the next is even
001230*    opened - a failure partway through leaves the earlier files
001240*    already purged and the later ones untouched, not a half-
001250*    written mix of both.
001260 aa000-Main                  section.
001270     perform  aa005-Get-Run-Parms        thru aa005-Exit
001280     perform  aa010-Compute-Cutoff       thru aa010-Exit
001290     perform  aa020-Purge-Requests       thru aa020-Exit
001300     perform  aa030-Purge-Request-Detail thru aa030-Exit
001310     perform  aa040-Purge-Requirements   thru aa040-Exit
001320     perform  aa050-Purge-Assignments    thru aa050-Exit
001330     display  "SK060 - retention cleanup to " Skc-Cutoff-Month
001340     display  "  requests    kept " Ws-Srq-Kept " purged " Ws-Srq-Purged
001350     display  "  request dtl kept " Ws-Rqd-Kept " purged " Ws-Rqd-Purged
001360     display  "  requirements kept " Ws-Drq-Kept " purged " Ws-Drq-Purged
001370     display  "  assignments kept " Ws-Asn-Kept " purged " Ws-Asn-Purged
001380     stop     run.
001390*
001400*    run month here means "today's month" for cutoff purposes, not
001410*    a month being scheduled - this program looks backward from it.
001420 aa005-Get-Run-Parms.
001430     display  "SK060 - retention cleanup"
001440     display  "Enter current run month as ccyymm : " with no advancing
001450     accept   Skc-Run-Month.
001460 aa005-Exit.
001470     exit.
001480*
001490*    cutoff = run month minus 13, borrowing a year when the run
001500*    month falls in january or february.
001510 aa010-Compute-Cutoff.
001520     if       Skc-Run-Mm > 1
001530              compute Skc-Cutoff-Ccyy = Skc-Run-Ccyy - 1
001540              compute Skc-Cutoff-Mm   = Skc-Run-Mm + 11
001550     else
001560              compute Skc-Cutoff-Ccyy = Skc-Run-Ccyy - 2
001570              compute Skc-Cutoff-Mm   = 12
001580     end-if.
001590 aa010-Exit.
001600     exit.
001610*
001620*    shift request - key is emp-id + month, one record per
001630*    employee per month, so the month test is direct.
001640*    req-0133 - the comparison is "not < cutoff" everywhere in this
001650*    program, i.e. a record dated exactly on the cutoff month is
001660*    kept, matching the office's stated 13-month window rather than
001670*    the 14 months the old boundary test was quietly giving them.
001680 aa020-Purge-Requests.
001690     open     input  SK-Shift-Request-File
001700     open     output SK-Shift-Request-New
001710     read     SK-Shift-Request-File
001720         at end set Ws-Sksrq-Eof to true
001730     end-read.
001740 aa020-Loop.
001750     if       Ws-Sksrq-Eof
001760              go to aa020-Done
001770     end-if
001780     if       Sr-Month in SK-Shift-Request-Record < Skc-Cutoff-Month
001790              add 1 to Ws-Srq-Purged
001800     else
001810              move Sr-Emp-Id    in SK-Shift-Request-Record
001820                                to Sr-Emp-Id    in SK-Shift-Request-New-Rec
001830              move Sr-Month     in SK-Shift-Request-Record
001840                                to Sr-Month     in SK-Shift-Request-New-Rec
001850              move Sr-Work-Days in SK-Shift-Request-Record
001860                                to Sr-Work-Days in SK-Shift-Request-New-Rec
001870              write SK-Shift-Request-New-Rec
001880              add 1 to Ws-Srq-Kept
001890     end-if
001900     read     SK-Shift-Request-File
001910         at end set Ws-Sksrq-Eof to true
001920     end-read
001930     go       to aa020-Loop.
001940 aa020-Done.
001950     close    SK-Shift-Request-File
001960     close    SK-Shift-Request-New
001970     move     "SKSRQ"  to Ws-Old-Name
001980     move     "SKSRQN" to Ws-New-Name
001990     call     "CBL_DELETE_FILE" using Ws-Old-Name
002000                               giving Ws-Rename-Status
002010     call     "CBL_RENAME_FILE" using Ws-New-Name Ws-Old-Name
002020                                giving Ws-Rename-Status
002030     perform  zz070-Check-Rename thru zz070-Exit.
002040 aa020-Exit.
002050     exit.
002060*
002070*    request detail - key is emp-id + date, the run month test
002080*    is on the leading 6 digits of the 8-digit date.
002090*    same copy-skip-rewrite shape as aa020, keyed on the leading
002100*    six digits of the 8-digit date rather than a stored month
002110*    field - request-detail has no separate month field of its own.
002120 aa030-Purge-Request-Detail.
002130     open     input  SK-Request-Detail-File
002140     open     output SK-Request-Detail-New
002150     read     SK-Request-Detail-File
002160         at end set Ws-Skrqd-Eof to true
002170     end-read.
002180 aa030-Loop.
002190     if       Ws-Skrqd-Eof
002200              go to aa030-Done
002210     end-if
002220     if       Rd-Date in SK-Request-Detail-Record (1:6)
002230                   < Skc-Cutoff-Month
002240              add 1 to Ws-Rqd-Purged
002250     else
002260              move Rd-Emp-Id in SK-Request-Detail-Record
002270                             to Rd-Emp-Id in SK-Request-Detail-New-Rec
002280              move Rd-Date   in SK-Request-Detail-Record
002290                             to Rd-Date   in SK-Request-Detail-New-Rec
002300              move Rd-Period in SK-Request-Detail-Record
002310                             to Rd-Period in SK-Request-Detail-New-Rec
002320              write SK-Request-Detail-New-Rec
002330              add 1 to Ws-Rqd-Kept
002340     end-if
002350     read     SK-Request-Detail-File
002360         at end set Ws-Skrqd-Eof to true
002370     end-read
002380     go       to aa030-Loop.
002390 aa030-Done.
002400     close    SK-Request-Detail-File
002410     close    SK-Request-Detail-New
002420     move     "SKRQD"  to Ws-Old-Name
002430     move     "SKRQDN" to Ws-New-Name
002440     call     "CBL_DELETE_FILE" using Ws-Old-Name
002450                               giving Ws-Rename-Status
002460     call     "CBL_RENAME_FILE" using Ws-New-Name Ws-Old-Name
002470                                giving Ws-Rename-Status
002480     perform  zz070-Check-Rename thru zz070-Exit.
002490 aa030-Exit.
002500     exit.
002510*
002520*    daily manning requirement - key is date + job type.
002530*    daily manning requirement rows are the one file sk020 rebuilds
002540*    wholesale on every re-run of the current month - what survives
002550*    a purge run this far back is only ever history by this point.
002560 aa040-Purge-Requirements.
002570     open     input  SK-Daily-Requirement-File
002580     open     output SK-Daily-Requirement-New
002590     read     SK-Daily-Requirement-File
002600         at end set Ws-Skdrq-Eof to true
002610     end-read.
002620 aa040-Loop.
002630     if       Ws-Skdrq-Eof
002640              go to aa040-Done
002650     end-if
002660     if       Dr-Date in SK-Daily-Requirement-Record (1:6)
002670                   < Skc-Cutoff-Month
002680              add 1 to Ws-Drq-Purged
002690     else
002700              move Dr-Date  in SK-Daily-Requirement-Record
002710                            to Dr-Date  in SK-Daily-Requirement-New-Rec
002720              move Dr-Jt-Id in SK-Daily-Requirement-Record
002730                            to Dr-Jt-Id in SK-Daily-Requirement-New-Rec
002740              move Dr-Count in SK-Daily-Requirement-Record
002750                            to Dr-Count in SK-Daily-Requirement-New-Rec
002760              write SK-Daily-Requirement-New-Rec
002770              add 1 to Ws-Drq-Kept
002780     end-if
002790     read     SK-Daily-Requirement-File
002800         at end set Ws-Skdrq-Eof to true
002810     end-read
002820     go       to aa040-Loop.
002830 aa040-Done.
002840     close    SK-Daily-Requirement-File
002850     close    SK-Daily-Requirement-New
002860     move     "SKDRQ"  to Ws-Old-Name
002870     move     "SKDRQN" to Ws-New-Name
002880     call     "CBL_DELETE_FILE" using Ws-Old-Name
002890                               giving Ws-Rename-Status
002900     call     "CBL_RENAME_FILE" using Ws-New-Name Ws-Old-Name
002910                                giving Ws-Rename-Status
002920     perform  zz070-Check-Rename thru zz070-Exit.
002930 aa040-Exit.
002940     exit.
002950*
002960*    assignment - key is emp-id + date, employee-major order.
002970*    assignment is by far the largest of the four files (one record
002980*    per employee per calendar day, working or not) so this is the
002990*    pass that actually matters for disk space - the other three
003000*    are here mostly for tidiness.
003010 aa050-Purge-Assignments.
003020     open     input  SK-Assignment-File
003030     open     output SK-Assignment-New
003040     read     SK-Assignment-File
003050         at end set Ws-Skasn-Eof to true
003060     end-read.
003070 aa050-Loop.
003080     if       Ws-Skasn-Eof
003090              go to aa050-Done
003100     end-if
003110     if       As-Date in SK-Assignment-Record (1:6)
003120                   < Skc-Cutoff-Month
003130              add 1 to Ws-Asn-Purged
003140     else
003150              move As-Emp-Id     in SK-Assignment-Record
003160                                 to As-Emp-Id     in SK-Assignment-New-Rec
003170              move As-Date       in SK-Assignment-Record
003180                                 to As-Date       in SK-Assignment-New-Rec
003190              move As-Jt-Id      in SK-Assignment-Record
003200                                 to As-Jt-Id      in SK-Assignment-New-Rec
003210              move As-Work-Type  in SK-Assignment-Record
003220                                 to As-Work-Type  in SK-Assignment-New-Rec
003230              move As-Headcount  in SK-Assignment-Record
003240                                 to As-Headcount  in SK-Assignment-New-Rec
003250              write SK-Assignment-New-Rec
003260              add 1 to Ws-Asn-Kept
003270     end-if
003280     read     SK-Assignment-File
003290         at end set Ws-Skasn-Eof to true
003300     end-read
003310     go       to aa050-Loop.
003320 aa050-Done.
003330     close    SK-Assignment-File
003340     close    SK-Assignment-New
003350     move     "SKASN"  to Ws-Old-Name
003360     move     "SKASNN" to Ws-New-Name
003370     call     "CBL_DELETE_FILE" using Ws-Old-Name
003380                               giving Ws-Rename-Status
003390     call     "CBL_RENAME_FILE" using Ws-New-Name Ws-Old-Name
003400                                giving Ws-Rename-Status
003410     perform  zz070-Check-Rename thru zz070-Exit.
003420 aa050-Exit.
003430     exit.
003440*
003450*    req-2622 - byte view of the return code makes the console
003460*    log readable when a rename comes back non-zero; the numeric
003470*    decode of a runtime library status alone was not enough for
003480*    operations to diagnose a bad rename without a core dump.
003490 zz070-Check-Rename.
003500     if       Ws-Rename-Status not = zero
003510              display "SK060 - rename/delete status "
003520                      Ws-Rename-Status " bytes " Ws-Rename-Status-Bytes
003530     end-if.
003540 zz070-Exit.
003550     exit.
003560*
003570*
