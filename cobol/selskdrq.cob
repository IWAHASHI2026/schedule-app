000010*****************************************
000020*                                       *
000030* FILE CONTROL - SK-Daily-Requirement-File
000040*****************************************
000050* 09/01/26 TKY - CREATED.
000060*
000070 select  SK-Daily-Requirement-File   assign to "SKDRQ"
000080         organization is line sequential
000090         file status is Ws-Skdrq-Status.
000100*
