000010*****************************************
000020*                                       *
000030* JOB TYPE TABLE - COMPILED CONSTANTS  *
000040*  ID DOUBLES AS ASSIGNMENT PRIORITY   *
000050*  (LOWER ID = HIGHER PRIORITY)        *
000060*****************************************
000070* 05/01/26 TKY - CREATED.
000080*
000090 01  SK-Jobtype-Table-Area.
000100     03  filler   pic x(14)  value "01SHOKUNIN    ".
000110     03  filler   pic x(14)  value "02SUB-SHOKUNIN".
000120     03  filler   pic x(14)  value "03DATA        ".
000130     03  filler   pic x(14)  value "04SONOTA      ".
000140 01  SK-Jobtype-Table redefines SK-Jobtype-Table-Area.
000150     03  SK-Jobtype-Entry  occurs 4 times indexed by SK-Jt-Ix.
000160         05  Jt-Id      pic 9(2).
000170         05  Jt-Name    pic x(12).
000180*
