000010*****************************************
000020*                                       *
000030* HOLIDAY TABLE - COMPILED CONSTANTS   *
000040*   JAPANESE NATIONAL HOLIDAYS         *
000050*   2025 THRU 2027 (19 + 18 + 17)      *
000060*   YEARS OUTSIDE THIS TABLE HAVE      *
000070*   WEEKENDS ONLY AS NON-WORKING DAYS  *
000080*****************************************
000090* 06/01/26 TKY - CREATED, DATES TAKEN FROM THE SHOP
000100*                CALENDAR POSTED BY THE OFFICE EACH YEAR.
000110*
000120 01  SK-Holiday-Table-Area.
000130     03  filler  pic x(28)  value "20250101GANJITSU           ".
000140     03  filler  pic x(28)  value "20250113SEIJIN-NO-HI        ".
000150     03  filler  pic x(28)  value "20250211KENKOKU-KINEN-NO-HI ".
000160     03  filler  pic x(28)  value "20250223TENNO-TANJOBI       ".
000170     03  filler  pic x(28)  value "20250224FURIKAE-KYUJITSU    ".
000180     03  filler  pic x(28)  value "20250320SHUNBUN-NO-HI       ".
000190     03  filler  pic x(28)  value "20250429SHOWA-NO-HI         ".
000200     03  filler  pic x(28)  value "20250503KENPO-KINENBI       ".
000210     03  filler  pic x(28)  value "20250504MIDORI-NO-HI        ".
000220     03  filler  pic x(28)  value "20250505KODOMO-NO-HI        ".
000230     03  filler  pic x(28)  value "20250506FURIKAE-KYUJITSU    ".
000240     03  filler  pic x(28)  value "20250721UMI-NO-HI           ".
000250     03  filler  pic x(28)  value "20250811YAMA-NO-HI          ".
000260     03  filler  pic x(28)  value "20250915KEIRO-NO-HI         ".
000270     03  filler  pic x(28)  value "20250923SHUBUN-NO-HI        ".
000280     03  filler  pic x(28)  value "20251013SUPOTSU-NO-HI       ".
000290     03  filler  pic x(28)  value "20251103BUNKA-NO-HI         ".
000300     03  filler  pic x(28)  value "20251123KINRO-KANSHA-NO-HI  ".
000310     03  filler  pic x(28)  value "20251124FURIKAE-KYUJITSU    ".
000320     03  filler  pic x(28)  value "20260101GANJITSU            ".
000330     03  filler  pic x(28)  value "20260112SEIJIN-NO-HI        ".
000340     03  filler  pic x(28)  value "20260211KENKOKU-KINEN-NO-HI ".
000350     03  filler  pic x(28)  value "20260223TENNO-TANJOBI       ".
000360     03  filler  pic x(28)  value "20260320SHUNBUN-NO-HI       ".
000370     03  filler  pic x(28)  value "20260429SHOWA-NO-HI         ".
000380     03  filler  pic x(28)  value "20260503KENPO-KINENBI       ".
000390     03  filler  pic x(28)  value "20260504MIDORI-NO-HI        ".
000400     03  filler  pic x(28)  value "20260505KODOMO-NO-HI        ".
000410     03  filler  pic x(28)  value "20260506FURIKAE-KYUJITSU    ".
000420     03  filler  pic x(28)  value "20260720UMI-NO-HI           ".
000430     03  filler  pic x(28)  value "20260811YAMA-NO-HI          ".
000440     03  filler  pic x(28)  value "20260921KEIRO-NO-HI         ".
000450     03  filler  pic x(28)  value "20260922KOKUMIN-NO-KYUJITSU ".
000460     03  filler  pic x(28)  value "20260923SHUBUN-NO-HI        ".
000470     03  filler  pic x(28)  value "20261012SUPOTSU-NO-HI       ".
000480     03  filler  pic x(28)  value "20261103BUNKA-NO-HI         ".
000490     03  filler  pic x(28)  value "20261123KINRO-KANSHA-NO-HI  ".
000500     03  filler  pic x(28)  value "20270101GANJITSU            ".
000510     03  filler  pic x(28)  value "20270111SEIJIN-NO-HI        ".
000520     03  filler  pic x(28)  value "20270211KENKOKU-KINEN-NO-HI ".
000530     03  filler  pic x(28)  value "20270223TENNO-TANJOBI       ".
000540     03  filler  pic x(28)  value "20270321SHUNBUN-NO-HI       ".
000550     03  filler  pic x(28)  value "20270322FURIKAE-KYUJITSU    ".
000560     03  filler  pic x(28)  value "20270429SHOWA-NO-HI         ".
000570     03  filler  pic x(28)  value "20270503KENPO-KINENBI       ".
000580     03  filler  pic x(28)  value "20270504MIDORI-NO-HI        ".
000590     03  filler  pic x(28)  value "20270505KODOMO-NO-HI        ".
000600     03  filler  pic x(28)  value "20270719UMI-NO-HI           ".
000610     03  filler  pic x(28)  value "20270811YAMA-NO-HI          ".
000620     03  filler  pic x(28)  value "20270920KEIRO-NO-HI         ".
000630     03  filler  pic x(28)  value "20270923SHUBUN-NO-HI        ".
000640     03  filler  pic x(28)  value "20271011SUPOTSU-NO-HI       ".
000650     03  filler  pic x(28)  value "20271103BUNKA-NO-HI         ".
000660     03  filler  pic x(28)  value "20271123KINRO-KANSHA-NO-HI  ".
000670 01  SK-Holiday-Table redefines SK-Holiday-Table-Area.
000680     03  SK-Holiday-Entry  occurs 54 times indexed by SK-Hol-Ix.
000690         05  Hol-Date      pic 9(8).
000700         05  Hol-Name      pic x(20).
000710 77  SK-Holiday-Count      pic 9(2)  value 54.
000720*
