000010*****************************************
000020*                                       *
000030* FILE CONTROL - SK-Employee-File
000040*****************************************
000050* 09/01/26 TKY - CREATED.
000060*
000070 select  SK-Employee-File   assign to "SKEMP"
000080         organization is line sequential
000090         file status is Ws-Skemp-Status.
000100*
