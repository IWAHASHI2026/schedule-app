000010*****************************************
000020*                                       *
000030* RECORD DEFINITION FOR THE MANNING    *
000040*   VIOLATION LISTING (U4 SHORTFALLS)  *
000050*****************************************
000060* 07/01/26 TKY - CREATED.
000070*
000080 01  SK-Violation-Record.
000090     03  Vio-Date              pic 9(8).
000100     03  Vio-Jt-Id             pic 9(2).
000110*   REQUIRED VS DELIVERED HEADCOUNT, 0.5 GRANULARITY.
000120     03  Vio-Needed            pic 9(2)v9.
000130     03  Vio-Got               pic 9(2)v9.
000140     03  filler                pic x(05).
000150*
