000010*****************************************
000020*                                       *
000030* FD - SK-Employee-File
000040*****************************************
000050* 09/01/26 TKY - CREATED.
000060*
000070 fd  SK-Employee-File
000080     label records are standard.
000090 copy "wsskemp.cob".
000100*
